000100*****************************************************************
000200*    DOCRCFL1  -  ENREGISTREMENT "CONFLIT" (CONFLICT DETECTOR)
000300*    -------------------------------------------------------------
000400*    Une occurrence par conflit detecte lors du balayage complet
000500*    des masters, ecrite au CONFLICT-REPORT.
000600*****************************************************************
000700*    MAINTENANCE
000800*    02/04/1986 ODO  CR-0010  Creation de l'enreg. conflit.
000900*    22/07/1991 MLG  CR-0126  Ajout FILLER de reserve.
001000*****************************************************************
001100 01  CFL-ENREGISTREMENT.
001200*        PILOT-DOUBLE-BOOKING / DRONE-DOUBLE-BOOKING /
001300*        SKILL-MISMATCH / PILOT-LOCATION-MISMATCH /
001400*        DRONE-LOCATION-MISMATCH /
001500*        PILOT-DRONE-LOCATION-MISMATCH / MAINTENANCE-CONFLICT
001600     05  CFL-TYPE                 PIC X(30).
001700*        Pilote ou drone concerne
001800     05  CFL-RESSOURCE-ID         PIC X(05).
001900*        Mission / affectation concernee
002000     05  CFL-MISSION-ID           PIC X(06).
002100*        Detail : projets en chevauchement, items manquants,
002200*        couple de localisations, etc.
002300     05  CFL-DETAIL               PIC X(60).
002400*        high / medium / low
002500     05  CFL-SEVERITE             PIC X(06).
002600     05  FILLER                   PIC X(25).

000100*****************************************************************
000200*    DOCRPIL1  -  ENREGISTREMENT MASTER "PILOTE" (PILOT-ROSTER)
000300*    -------------------------------------------------------------
000400*    Registre des pilotes disponibles pour affectation en mission.
000500*    Organisation sequentielle, cle logique PIL-ID.
000600*****************************************************************
000700*    MAINTENANCE
000800*    10/03/1986 ODO  CR-0002  Creation du master pilote.
000900*    04/11/1989 JCB  CR-0077  Ajout des 4 zones competence.
001000*    22/07/1991 MLG  CR-0118  Ajout FILLER de reserve (bloc 150).
001100*    14/01/1999 RPT  CR-0403  Revue an 2000 - dates deja AAAA-MM.
001200*    03/06/2011 GHT  CR-0561  Retrait de la vue table (redondante
001300*                             avec PIL-COMPETENCES/CERTIF) ; la
001400*                             vue date sert desormais a l'edition
001500*                             de la trace operateur de DOCPPIL1.
001600*****************************************************************
001700 01  PIL-RECORD.
001800*        Cle unique du pilote (ex. P001)
001900     05  PIL-ID                 PIC X(05).
002000*        Nom complet du pilote
002100     05  PIL-NOM                PIC X(20).
002200*        Competences detenues (4 zones, vide si non renseigne)
002300     05  PIL-COMPETENCES.
002400         10  PIL-COMPETENCE     PIC X(12)  OCCURS 4 TIMES.
002500*        Certifications detenues (3 zones)
002600     05  PIL-CERTIFICATIONS.
002700         10  PIL-CERTIF         PIC X(12)  OCCURS 3 TIMES.
002800*        Ville de rattachement du pilote
002900     05  PIL-LOCALISATION       PIC X(12).
003000*        Statut courant : Available / Assigned / On Leave
003100     05  PIL-STATUT              PIC X(10).
003200*        Mission en cours, ou le sentinelle '-' si libre
003300     05  PIL-AFFECTATION         PIC X(06).
003400*        Date a laquelle le pilote redevient disponible
003500     05  PIL-DISPO-DEPUIS        PIC X(10).
003600*        Reserve pour extension ulterieure (porte le bloc a 150)
003700     05  FILLER                  PIC X(03).
003800*****************************************************************
003900*    Vue alternative : eclatement de la date de disponibilite en
004000*    AAAA / MM / JJ, utilisee par DOCPPIL1 pour l'edition en
004100*    JJ/MM/AAAA de la trace operateur (CR-0561).
004200*****************************************************************
004300 01  PIL-RECORD-VUE-DATE REDEFINES PIL-RECORD.
004400     05  FILLER                  PIC X(137).
004500     05  PIL-VD-AAAA             PIC X(04).
004600     05  FILLER                  PIC X(01).
004700     05  PIL-VD-MM               PIC X(02).
004800     05  FILLER                  PIC X(01).
004900     05  PIL-VD-JJ               PIC X(02).
005000     05  FILLER                  PIC X(03).

000100*****************************************************************
000200*    DOCRTRN1  -  ENREGISTREMENT "DEMANDE" (FICHIER DE PILOTAGE)
000300*    -------------------------------------------------------------
000400*    Un enregistrement par demande soumise au batch, aiguille par
000500*    la couche logique vers le programme metier competent.
000700*****************************************************************
000800*    MAINTENANCE
000900*    28/03/1986 ODO  CR-0014  Creation du fichier de pilotage.
001000*    22/07/1991 MLG  CR-0130  Ajout FILLER de reserve (bloc 80).
001100*****************************************************************
001200 01  TRN-ENREGISTREMENT.
001300*        MATCH    = appariement pilotes/drones pour un projet
001400*        MAJ-PIL  = mise a jour statut/affectation pilote
001500*        MAJ-DRN  = mise a jour statut/affectation drone
001600*        AFF-PIL  = affectation pilote a une mission (raccourci)
001700*        AFF-DRN  = affectation drone a une mission (raccourci)
001800     05  TRN-CODE                PIC X(08).
001900*        Projet concerne (demande MATCH)
002000     05  TRN-PROJET               PIC X(06).
002100*        Pilote ou drone concerne (demandes MAJ-*/AFF-*)
002200     05  TRN-RESSOURCE-ID         PIC X(05).
002300*        Nouveau statut (demandes MAJ-*)
002400     05  TRN-STATUT               PIC X(12).
002500*        Nouvelle affectation (demandes MAJ-*/AFF-*)
002600     05  TRN-AFFECTATION          PIC X(06).
002700*        L'appelant a-t-il fourni une affectation ? (O/N)
002800     05  TRN-AFFECT-I             PIC X(01).
002900*        Reserve pour extension ulterieure (porte le bloc a 80)
003000     05  FILLER                   PIC X(42).

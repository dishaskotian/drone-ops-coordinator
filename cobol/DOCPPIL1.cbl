000100*****************************************************************
000200*                  C O U C H E  P H Y S I Q U E
000300*                  ----------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCPPIL1
000700* DESCRIPTION      : ACCESSEUR PHYSIQUE DU REGISTRE DES PILOTES
000800*    (PILOT-ROSTER) - FONCTIONS SELECT ET UPDATE PILOTEES PAR LE
000900*    BLOC DE COMMANDE DOC-CTL-BLOCK (CF. DOCCPIL).
001000*****************************************************************
001100*    MAINTENANCE
001200*    10/03/1986 ODO  CR-0011  Creation (remplace l'ancien acces
001300*                             DB2 EXPL01.DRNPIL par lecture
001400*                             sequentielle du registre pilotes).
001500*    04/11/1989 JCB  CR-0083  Fonction UPDATE : REWRITE direct
001600*                             sur fichier sequentiel (registre
001700*                             pilotes non indexe par cle).
001800*    22/07/1991 MLG  CR-0127  Trace du dernier enregistrement lu
001900*                             pour diagnostic en cas d'anomalie.
002000*    14/01/1999 RPT  CR-0406  Revue an 2000 - aucun champ date
002100*                             a 2 positions dans ce programme.
002200*    09/05/2006 FXM  CR-0512  Correction : compteur de lecture
002300*                             non remis a zero entre deux appels.
002400*    03/06/2011 GHT  CR-0561  Controle de rupture de sequence sur
002500*                             la cle PIL-ID en cours de balayage ;
002600*                             trace operateur en cas d'anomalie.
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.      DOCPPIL1.
003000 AUTHOR.          Olivier DOSSMANN.
003100 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
003200                   DRONE.
003300 DATE-WRITTEN.    19860310.
003400 DATE-COMPILED.
003500 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. ZIA.
004000 OBJECT-COMPUTER. VIRTEL.
004100 SPECIAL-NAMES.
004200     C01                    IS TOP-OF-FORM
004300     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004400     UPSI-0                 IS DOC-SW-RELANCE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    Registre des pilotes (sequentiel fixe, cle logique PIL-ID)
004800     SELECT PILOT-ROSTER ASSIGN TO PILOTROS
004900         FILE STATUS IS W-PILOTROS-ETAT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PILOT-ROSTER RECORDING MODE F.
005400     COPY DOCRPIL1.
005500
005600 WORKING-STORAGE SECTION.
005700*    Code d'etat du fichier registre pilotes
005800 01  W-PILOTROS-ETAT            PIC X(02).
005900     88  W-PILOTROS-OK                  VALUE '00'.
006000     88  W-PILOTROS-FIN                 VALUE '10'.
006100
006200 01  W-INDICATEURS.
006300     05  W-FIN-FIC              PIC 9.
006400         88  W-FIN-FIC-OUI              VALUE 1.
006500         88  W-FIN-FIC-NON              VALUE 0.
006600     05  W-TROUVE               PIC 9.
006700         88  W-TROUVE-OUI               VALUE 1.
006800         88  W-TROUVE-NON               VALUE 0.
006900
007000*    Compteurs (toujours en COMP dans cette maison)
007100 01  W-COMPTEURS.
007200     05  W-CPT-LEC              PIC 9(05)  COMP.
007300     05  W-CPT-MAJ              PIC 9(05)  COMP.
007400
007500*    Cle recherchee lors du balayage sequentiel en cours
007600 01  W-CLE-RECHERCHE            PIC X(05).
007700*    Cle du dernier enregistrement lu, decoupee en prefixe/numero
007800*    pour detecter une rupture de sequence du registre pilotes
007900*    (CR-0561) : le fichier doit rester en ordre croissant de
008000*    numero sous un meme prefixe.
008100 01  W-DERNIERE-CLE-LUE         PIC X(05).
008200 01  W-CLE-PIL-DECOUP REDEFINES W-DERNIERE-CLE-LUE.
008300     05  W-CLD-PREFIXE          PIC X(01).
008400     05  W-CLD-NUMERO           PIC 9(04).
008500 01  W-DERNIER-NUM-PIL          PIC 9(04)  COMP VALUE ZERO.
008600
008700*    Trace du dernier enregistrement lu, pour DISPLAY diagnostic
008800 01  W-DERNIER-LU.
008900     05  W-DL-ID                PIC X(05).
009000     05  W-DL-NOM                PIC X(20).
009100     05  W-DL-STATUT             PIC X(10).
009200     05  FILLER                  PIC X(15).
009300*    Vue inversee de la meme trace (nom avant cle), utilisee pour
009400*    la ligne d'anomalie quand la cle demandee est introuvable.
009500 01  W-DERNIER-LU-INVERSE REDEFINES W-DERNIER-LU.
009600     05  W-DLI-NOM               PIC X(20).
009700     05  W-DLI-ID                PIC X(05).
009800     05  FILLER                  PIC X(25).
009900
010000 LINKAGE SECTION.
010100*    Bloc de commande partage par toutes les couches physiques
010200     COPY DOCCPIL.
010300*    Vue abregee du bloc de commande, utilisee dans la trace
010400*    d'anomalie ci-dessous (evite de citer tout le layout).
010500 01  DOC-CTL-BLOCK-ABREGE REDEFINES DOC-CTL-BLOCK.
010600     05  DOC-CTLA-FCT           PIC X(08).
010700     05  DOC-CTLA-RC            PIC X(02).
010800     05  FILLER                 PIC X(50).
010900*    Zone d'echange propre au registre des pilotes
011000     COPY DOCXPIL1 REPLACING ==:PROG:== BY ==XPIL==.
011100
011200 PROCEDURE DIVISION USING DOC-CTL-BLOCK XPIL.
011300 DEBUT.
011400     DISPLAY 'PHY-PIL, fonction ' DOC-CTL-FCT
011500     PERFORM INIT
011600     PERFORM TRAITEMENT
011700     PERFORM FIN
011800     GOBACK
011900     .
012000
012100 INIT.
012200     MOVE SPACES TO XPIL-SOR
012300     SET W-FIN-FIC-NON TO TRUE
012400     SET W-TROUVE-NON  TO TRUE
012500     OPEN I-O PILOT-ROSTER
012600     .
012700
012800 TRAITEMENT.
012900     EVALUATE DOC-CTL-FCT
013000       WHEN 'SELECT'      PERFORM LECTURE
013100       WHEN 'UPDATE'      PERFORM MAJ
013200       WHEN OTHER
013300         MOVE '99'                         TO DOC-CTL-RC
013400         MOVE 'PHY-PIL, fonction inconnue.' TO DOC-CTL-MSG
013500     END-EVALUATE
013600     .
013700
013800*****************************************************************
013900* Balayage sequentiel du registre a la recherche du pilote dont
014000* la cle correspond a XPIL-ENT-LEC-ID.
014100*****************************************************************
014200 LECTURE.
014300     MOVE XPIL-ENT-LEC-ID TO W-CLE-RECHERCHE
014400     PERFORM BALAYER-JUSQU-TROUVE
014500     IF W-TROUVE-OUI
014600       MOVE PIL-NOM                    TO XPIL-SOR-LEC-NOM
014700       MOVE PIL-COMPETENCES            TO XPIL-SOR-LEC-COMP
014800       MOVE PIL-CERTIFICATIONS         TO XPIL-SOR-LEC-CERTIF
014900       MOVE PIL-LOCALISATION           TO XPIL-SOR-LEC-LOC
015000       MOVE PIL-STATUT                 TO XPIL-SOR-LEC-STATUT
015100       MOVE PIL-AFFECTATION            TO XPIL-SOR-LEC-AFFECT
015200       MOVE PIL-DISPO-DEPUIS           TO XPIL-SOR-LEC-DISPO
015300       DISPLAY 'PHY-PIL, disponible depuis (JJ/MM/AAAA) : '
015400               PIL-VD-JJ '/' PIL-VD-MM '/' PIL-VD-AAAA
015500       MOVE '00'                       TO DOC-CTL-RC
015600       MOVE 'PHY-PIL, lecture OK.'      TO DOC-CTL-MSG
015700     ELSE
015800       MOVE '10'                       TO DOC-CTL-RC
015900       MOVE 'PHY-PIL, pilote non trouve.' TO DOC-CTL-MSG
016000       DISPLAY 'PHY-PIL, ANOMALIE (' DOC-CTLA-FCT '/'
016100               DOC-CTLA-RC ') - dernier lu (nom/cle) : '
016200               W-DLI-NOM '/' W-DLI-ID
016300     END-IF
016400     .
016500
016600*****************************************************************
016700* Balayage sequentiel a la recherche du pilote a mettre a jour ;
016800* le statut et (si demande) l'affectation sont recopies dans
016900* l'enregistrement puis reecrits en place (REWRITE).
017000*****************************************************************
017100 MAJ.
017200     MOVE XPIL-ENT-MAJ-ID TO W-CLE-RECHERCHE
017300     PERFORM BALAYER-JUSQU-TROUVE
017400     IF W-TROUVE-OUI
017500       MOVE XPIL-ENT-MAJ-STATUT        TO PIL-STATUT
017600       IF XPIL-ENT-MAJ-AFFECT-I = 'O'
017700         MOVE XPIL-ENT-MAJ-AFFECT      TO PIL-AFFECTATION
017800       END-IF
017900       REWRITE PIL-RECORD
018000       ADD 1                           TO W-CPT-MAJ
018100       MOVE PIL-NOM                    TO XPIL-SOR-LEC-NOM
018200       MOVE PIL-STATUT                 TO XPIL-SOR-LEC-STATUT
018300       MOVE PIL-AFFECTATION            TO XPIL-SOR-LEC-AFFECT
018400       MOVE '00'                       TO DOC-CTL-RC
018500       MOVE 'PHY-PIL, mise a jour OK.'  TO DOC-CTL-MSG
018600     ELSE
018700       MOVE '10'                       TO DOC-CTL-RC
018800       MOVE 'PHY-PIL, pilote non trouve.' TO DOC-CTL-MSG
018900       DISPLAY 'PHY-PIL, ANOMALIE (' DOC-CTLA-FCT '/'
019000               DOC-CTLA-RC ') - dernier lu (nom/cle) : '
019100               W-DLI-NOM '/' W-DLI-ID
019200     END-IF
019300     .
019400
019500*****************************************************************
019600* Sous-programme interne : relit le registre depuis le debut et
019700* avance jusqu'a trouver la cle demandee ou la fin de fichier.
019800*****************************************************************
019900 BALAYER-JUSQU-TROUVE.
020000     SET W-TROUVE-NON  TO TRUE
020100     SET W-FIN-FIC-NON TO TRUE
020200     PERFORM LIRE-ENR-PIL UNTIL W-TROUVE-OUI OR W-FIN-FIC-OUI
020300     .
020400
020500*****************************************************************
020600* Lit un enregistrement du registre pilotes et teste sa cle.
020700*****************************************************************
020800 LIRE-ENR-PIL.
020900     READ PILOT-ROSTER
021000       AT END
021100         SET W-FIN-FIC-OUI TO TRUE
021200       NOT AT END
021300         ADD 1 TO W-CPT-LEC
021400         MOVE PIL-ID TO W-DERNIERE-CLE-LUE
021500         IF W-CPT-LEC > 1
021600           IF W-CLD-NUMERO < W-DERNIER-NUM-PIL
021700             DISPLAY 'PHY-PIL, ATTENTION SEQUENCE : cle ' PIL-ID
021800                     ' recue apres ' W-DL-ID
021900           END-IF
022000         END-IF
022100         MOVE W-CLD-NUMERO TO W-DERNIER-NUM-PIL
022200         MOVE PIL-ID     TO W-DL-ID
022300         MOVE PIL-NOM    TO W-DL-NOM
022400         MOVE PIL-STATUT TO W-DL-STATUT
022500         IF PIL-ID = W-CLE-RECHERCHE
022600           SET W-TROUVE-OUI TO TRUE
022700         END-IF
022800     END-READ
022900     .
023000
023100 FIN.
023200     CLOSE PILOT-ROSTER
023300     .
023400
023500 END PROGRAM DOCPPIL1.

000100*****************************************************************
000200*                    C O U C H E  M E T I E R
000300*                    ------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCBUPD1
000700* DESCRIPTION      : MISE A JOUR DES DONNEES DE REFERENCE.
000800*    AIGUILLE CHAQUE DEMANDE DE MISE A JOUR (STATUT ET/OU
000900*    AFFECTATION D'UN PILOTE OU D'UN DRONE) VERS L'ACCESSEUR
001000*    PHYSIQUE COMPETENT.  LES RACCOURCIS AFF-PIL/AFF-DRN FIXENT
001100*    LE STATUT ET L'AFFECTATION EN UNE SEULE DEMANDE.
001200*****************************************************************
001300*    MAINTENANCE
001400*    20/04/1986 ODO  CR-0017  Creation de l'aiguillage des MAJ.
001500*    25/11/1989 JCB  CR-0090  Ajout des raccourcis d'affectation
001600*                             AFF-PIL et AFF-DRN.
001700*    29/07/1991 MLG  CR-0133  Trace du dernier enregistrement
001800*                             traite par ressource.
001900*    14/01/1999 RPT  CR-0411  Revue an 2000 - rien a changer.
002000*    03/06/2011 GHT  CR-0561  Trace operateur emise sur mise a
002100*                             jour reussie et sur code rejete.
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.      DOCBUPD1.
002500 AUTHOR.          Olivier DOSSMANN.
002600 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
002700                   DRONE.
002800 DATE-WRITTEN.    19860420.
002900 DATE-COMPILED.
003000 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. ZIA.
003500 OBJECT-COMPUTER. VIRTEL.
003600 SPECIAL-NAMES.
003700     C01                    IS TOP-OF-FORM
003800     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
003900     UPSI-0                 IS DOC-SW-RELANCE.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*    Compteurs (toujours en COMP dans cette maison)
004400 01  W-COMPTEURS.
004500     05  W-CPT-MAJ-PIL          PIC 9(05)  COMP.
004600     05  W-CPT-MAJ-DRN          PIC 9(05)  COMP.
004700     05  W-CPT-REJET            PIC 9(05)  COMP.
004800
004900*    Trace de la derniere demande traitee, pour DISPLAY
005000*    diagnostic.
005100 01  W-DERNIER-TRAITE.
005200     05  W-DT-CODE              PIC X(08).
005300     05  W-DT-RESSOURCE         PIC X(05).
005400     05  FILLER                 PIC X(15).
005500*    Vue inversee, utilisee pour la trace de rejet en cas
005600*    de code de demande inconnu (CR-0561).
005700 01  W-DERNIER-TRAITE-INVERSE REDEFINES W-DERNIER-TRAITE.
005800     05  W-DTI-RESSOURCE        PIC X(05).
005900     05  W-DTI-CODE             PIC X(08).
006000     05  FILLER                 PIC X(15).
006100
006200*    Trace du dernier pilote mis a jour.
006300 01  W-DERNIER-MAJ-PIL.
006400     05  W-DMP-ID               PIC X(05).
006500     05  W-DMP-STATUT           PIC X(10).
006600     05  FILLER                 PIC X(13).
006700*    Vue inversee, utilisee pour la trace de mise a jour
006800*    pilote reussie (CR-0561).
006900 01  W-DERNIER-MAJ-PIL-INVERSE REDEFINES W-DERNIER-MAJ-PIL.
007000     05  W-DMPI-STATUT          PIC X(10).
007100     05  W-DMPI-ID              PIC X(05).
007200     05  FILLER                 PIC X(13).
007300
007400*    Trace du dernier drone mis a jour.
007500 01  W-DERNIER-MAJ-DRN.
007600     05  W-DMD-ID               PIC X(05).
007700     05  W-DMD-STATUT           PIC X(12).
007800     05  FILLER                 PIC X(11).
007900*    Vue inversee, utilisee pour la trace de mise a jour
008000*    drone reussie (CR-0561).
008100 01  W-DERNIER-MAJ-DRN-INVERSE REDEFINES W-DERNIER-MAJ-DRN.
008200     05  W-DMDI-STATUT          PIC X(12).
008300     05  W-DMDI-ID              PIC X(05).
008400     05  FILLER                 PIC X(11).
008500
008600*    Zones d'echange avec les accesseurs physiques pilote/drone
008700     COPY DOCXPIL1 REPLACING ==:PROG:== BY ==XPIL==.
008800     COPY DOCXDRN1 REPLACING ==:PROG:== BY ==XDRN==.
008900
009000 LINKAGE SECTION.
009100*    Bloc de commande partage par toutes les couches
009200     COPY DOCCPIL.
009300*    Demande transmise par la couche logique (un enregistrement
009400*    du fichier de pilotage DOCRTRN1)
009500     COPY DOCRTRN1.
009600
009700 PROCEDURE DIVISION USING DOC-CTL-BLOCK TRN-ENREGISTREMENT.
009800 DEBUT.
009900     EVALUATE DOC-CTL-FCT
010000       WHEN 'TRAITER'  PERFORM TRT-DEMANDE-MAJ
010100       WHEN OTHER
010200         MOVE '99'                          TO DOC-CTL-RC
010300         MOVE 'MET-UPD, fonction inconnue.'  TO DOC-CTL-MSG
010400     END-EVALUATE
010500     GOBACK
010600     .
010700
010800*****************************************************************
010900* Aiguille la demande selon son code vers le traitement competent.
011000*****************************************************************
011100 TRT-DEMANDE-MAJ.
011200     MOVE TRN-CODE              TO W-DT-CODE
011300     MOVE TRN-RESSOURCE-ID      TO W-DT-RESSOURCE
011400     EVALUATE TRN-CODE
011500       WHEN 'MAJ-PIL'  PERFORM MAJ-STATUT-PILOTE
011600       WHEN 'AFF-PIL'  PERFORM AFFECTER-PILOTE
011700       WHEN 'MAJ-DRN'  PERFORM MAJ-STATUT-DRONE
011800       WHEN 'AFF-DRN'  PERFORM AFFECTER-DRONE
011900       WHEN OTHER
012000         ADD 1 TO W-CPT-REJET
012100         MOVE '99'                        TO DOC-CTL-RC
012200         MOVE 'MET-UPD, code demande inconnu.'
012300                                           TO DOC-CTL-MSG
012400         DISPLAY 'MET-UPD, rejet (ressource/code) : '
012500                 W-DTI-RESSOURCE '/' W-DTI-CODE
012600     END-EVALUATE
012700     .
012800
012900*****************************************************************
013000* Met a jour le statut, et l'affectation si fournie, d'un pilote
013100* designe par TRN-RESSOURCE-ID.
013200*****************************************************************
013300 MAJ-STATUT-PILOTE.
013400     MOVE TRN-RESSOURCE-ID      TO XPIL-ENT-MAJ-ID
013500     MOVE TRN-STATUT            TO XPIL-ENT-MAJ-STATUT
013600     MOVE TRN-AFFECTATION       TO XPIL-ENT-MAJ-AFFECT
013700     MOVE TRN-AFFECT-I          TO XPIL-ENT-MAJ-AFFECT-I
013800     PERFORM APPELER-MAJ-PILOTE
013900     .
014000
014100*****************************************************************
014200* Raccourci : affecte un pilote a une mission (statut Assigned,
014300* affectation = TRN-AFFECTATION fourni par l'appelant).
014400*****************************************************************
014500 AFFECTER-PILOTE.
014600     MOVE TRN-RESSOURCE-ID      TO XPIL-ENT-MAJ-ID
014700     MOVE 'Assigned'            TO XPIL-ENT-MAJ-STATUT
014800     MOVE TRN-AFFECTATION       TO XPIL-ENT-MAJ-AFFECT
014900     MOVE 'O'                   TO XPIL-ENT-MAJ-AFFECT-I
015000     PERFORM APPELER-MAJ-PILOTE
015100     .
015200
015300*****************************************************************
015400* Appel commun de l'accesseur physique pilote en fonction UPDATE.
015500*****************************************************************
015600 APPELER-MAJ-PILOTE.
015700     MOVE 'UPDATE'              TO DOC-CTL-FCT
015800     CALL 'DOCPPIL1'            USING DOC-CTL-BLOCK XPIL
015900     IF DOC-CTL-RC = '00'
016000       ADD 1 TO W-CPT-MAJ-PIL
016100       MOVE XPIL-ENT-MAJ-ID     TO W-DMP-ID
016200       MOVE XPIL-SOR-LEC-STATUT TO W-DMP-STATUT
016300       DISPLAY 'MET-UPD, pilote a jour (statut/cle) : '
016400               W-DMPI-STATUT '/' W-DMPI-ID
016500     ELSE
016600       ADD 1 TO W-CPT-REJET
016700     END-IF
016800     .
016900
017000*****************************************************************
017100* Met a jour le statut, et l'affectation si fournie, d'un drone
017200* designe par TRN-RESSOURCE-ID.
017300*****************************************************************
017400 MAJ-STATUT-DRONE.
017500     MOVE TRN-RESSOURCE-ID      TO XDRN-ENT-MAJ-ID
017600     MOVE TRN-STATUT            TO XDRN-ENT-MAJ-STATUT
017700     MOVE TRN-AFFECTATION       TO XDRN-ENT-MAJ-AFFECT
017800     MOVE TRN-AFFECT-I          TO XDRN-ENT-MAJ-AFFECT-I
017900     PERFORM APPELER-MAJ-DRONE
018000     .
018100
018200*****************************************************************
018300* Raccourci : affecte un drone a une mission (statut Deployed,
018400* affectation = TRN-AFFECTATION fourni par l'appelant).
018500*****************************************************************
018600 AFFECTER-DRONE.
018700     MOVE TRN-RESSOURCE-ID      TO XDRN-ENT-MAJ-ID
018800     MOVE 'Deployed'            TO XDRN-ENT-MAJ-STATUT
018900     MOVE TRN-AFFECTATION       TO XDRN-ENT-MAJ-AFFECT
019000     MOVE 'O'                   TO XDRN-ENT-MAJ-AFFECT-I
019100     PERFORM APPELER-MAJ-DRONE
019200     .
019300
019400*****************************************************************
019500* Appel commun de l'accesseur physique drone en fonction UPDATE.
019600*****************************************************************
019700 APPELER-MAJ-DRONE.
019800     MOVE 'UPDATE'              TO DOC-CTL-FCT
019900     CALL 'DOCPDRN1'            USING DOC-CTL-BLOCK XDRN
020000     IF DOC-CTL-RC = '00'
020100       ADD 1 TO W-CPT-MAJ-DRN
020200       MOVE XDRN-ENT-MAJ-ID     TO W-DMD-ID
020300       MOVE XDRN-SOR-LEC-STATUT TO W-DMD-STATUT
020400       DISPLAY 'MET-UPD, drone a jour (statut/cle) : '
020500               W-DMDI-STATUT '/' W-DMDI-ID
020600     ELSE
020700       ADD 1 TO W-CPT-REJET
020800     END-IF
020900     .
021000
021100 END PROGRAM DOCBUPD1.

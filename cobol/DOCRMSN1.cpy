000100*****************************************************************
000200*    DOCRMSN1  -  ENREGISTREMENT MASTER "MISSION" (MISSIONS)
000300*    -------------------------------------------------------------
000400*    Liste des missions a pourvoir en pilotes et en drones.
000500*    Organisation sequentielle, cle logique MSN-ID, lecture
000600*    seulement (pas de transaction de mise a jour definie).
000700*****************************************************************
000800*    MAINTENANCE
000900*    10/03/1986 ODO  CR-0004  Creation du master mission.
001000*    04/11/1989 JCB  CR-0079  Ajout competences/certifs requises.
001100*    22/07/1991 MLG  CR-0120  Ajout FILLER de reserve (bloc 140).
001200*    14/01/1999 RPT  CR-0405  Revue an 2000 - dates deja AAAA-MM.
001300*    03/06/2011 GHT  CR-0561  Retrait de la vue table (redon-
001400*                             dante avec les zones exigees) ;
001500*                             la vue date sert desormais a
001600*                             l'edition JJ/MM/AAAA du bilan.
001700*****************************************************************
001800 01  MSN-RECORD.
001900*        Cle unique de la mission (ex. PRJ001)
002000     05  MSN-ID                  PIC X(06).
002100*        Competences exigees du pilote (toutes requises)
002200     05  MSN-COMP-EXIGEES.
002300         10  MSN-COMP-EXIGEE     PIC X(12)  OCCURS 4 TIMES.
002400*        Certifications exigees du pilote (toutes requises)
002500     05  MSN-CERTIF-EXIGEES.
002600         10  MSN-CERTIF-EXIGEE   PIC X(12)  OCCURS 3 TIMES.
002700*        Ville du site de la mission
002800     05  MSN-LOCALISATION        PIC X(12).
002900*        Priorite : Urgent / High / Standard / Medium
003000     05  MSN-PRIORITE             PIC X(10).
003100*        Date de debut de la mission
003200     05  MSN-DATE-DEBUT           PIC X(10).
003300*        Date de fin de la mission
003400     05  MSN-DATE-FIN             PIC X(10).
003500*        Reserve pour extension ulterieure (porte le bloc a 140)
003600     05  FILLER                   PIC X(08).
003700*****************************************************************
003800*    Vue alternative : eclatement des dates debut/fin en
003900*    AAAA / MM / JJ, utilisee par DOCPMSN1 pour l'edition
004000*    JJ/MM/AAAA de la periode mission en trace operateur.
004100*****************************************************************
004200 01  MSN-RECORD-VUE-DATE REDEFINES MSN-RECORD.
004300     05  FILLER                   PIC X(112).
004400     05  MSN-VD-DEBUT-AAAA        PIC X(04).
004500     05  FILLER                   PIC X(01).
004600     05  MSN-VD-DEBUT-MM          PIC X(02).
004700     05  FILLER                   PIC X(01).
004800     05  MSN-VD-DEBUT-JJ          PIC X(02).
004900     05  MSN-VD-FIN-AAAA          PIC X(04).
005000     05  FILLER                   PIC X(01).
005100     05  MSN-VD-FIN-MM            PIC X(02).
005200     05  FILLER                   PIC X(01).
005300     05  MSN-VD-FIN-JJ            PIC X(02).
005400     05  FILLER                   PIC X(08).

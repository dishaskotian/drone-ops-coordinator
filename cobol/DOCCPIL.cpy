000100*****************************************************************
000200*    DOCCPIL  -  ZONE DE DIALOGUE ENTRE COUCHES (METIER/PHYSIQUE)
000300*    -------------------------------------------------------------
000400*    Principe retenu pour tous les accesseurs de l'application :
000500*    un seul bloc de commande passe par CALL ... USING entre la
000600*    couche metier et la couche physique de chaque accesseur.
000700*****************************************************************
000800*    MAINTENANCE
000900*    10/03/1986 ODO  CR-0001  Creation du bloc de commande.
001000*    22/07/1991 MLG  CR-0118  Ajout FILLER de reserve (bloc 60).
001100*    14/01/1999 RPT  CR-0402  Revue an 2000 - aucun champ date.
001200*****************************************************************
001300 01  DOC-CTL-BLOCK.
001400*        Code fonction demande par la couche appelante
001500*        SELECT = lecture     UPDATE = mise a jour
001600     05  DOC-CTL-FCT            PIC X(08).
001700*        Code retour de la couche appelee
001800*        00 = OK   10 = NON TROUVE   99 = ERREUR
001900     05  DOC-CTL-RC             PIC X(02).
002000*        Texte message / diagnostic retourne a l'appelant
002100     05  DOC-CTL-MSG            PIC X(40).
002200*        Reserve pour extension ulterieure
002300     05  FILLER                 PIC X(10).

000100*****************************************************************
000200*                   C O U C H E  M E T I E R
000300*                   (AUTO-VERIFICATION)
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCBTST1
000700* DESCRIPTION      : PROGRAMME D'AUTO-VERIFICATION DES REGLES DE
000800*    GESTION. REJOUE, SUR DES CAS LITTERAUX EN ZONE DE TRAVAIL,
000900*    LA PORTE D'ADMISSIBILITE, LE CALCUL DE NOTE, LE TEXTE DE
001000*    RECOMMANDATION, LE TEST DE CHEVAUCHEMENT DE DATES ET LA
001100*    REGLE DE SEVERITE DES CONFLITS - SANS TOUCHER AUX FICHIERS
001200*    DE PRODUCTION. A LANCER APRES TOUTE MODIFICATION DE
001300*    DOCBASG1 OU DOCBCNF1.
001400*****************************************************************
001500*    MAINTENANCE
001600*    29/07/1991 MLG  CR-0135  Creation - auto-verification de la
001700*                             porte d'admissibilite et de la
001800*                             note des pilotes.
001900*    30/07/1991 MLG  CR-0136  Ajout des cas chevauchement et
002000*                             severite.
002100*    14/01/1999 RPT  CR-0413  Revue an 2000 - dates de test deja
002200*                             sur 4 positions, rien a changer.
002300*    25/09/2006 FXM  CR-0515  Ajout du cas recommandation
002400*                             "qualifie mais indisponible".
002500*    03/06/2011 GHT  CR-0561  Detail pilote/mission affiche en
002600*                             plus de ATTENDU/OBTENU sur echec.
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.      DOCBTST1.
003000 AUTHOR.          Olivier DOSSMANN.
003100 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
003200                   DRONE.
003300 DATE-WRITTEN.    19910729.
003400 DATE-COMPILED.
003500 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. ZIA.
004000 OBJECT-COMPUTER. VIRTEL.
004100 SPECIAL-NAMES.
004200     C01                    IS TOP-OF-FORM
004300     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004400     UPSI-0                 IS DOC-SW-RELANCE.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*    Compteurs de cas (toujours en COMP dans cette maison)
004900 01  W-COMPTEURS.
005000     05  W-CPT-TESTS            PIC 9(03)  COMP.
005100     05  W-CPT-REUSSIS          PIC 9(03)  COMP.
005200     05  W-CPT-ECHECS           PIC 9(03)  COMP.
005300
005400 01  W-INDICATEURS-TST.
005500     05  W-TST-PORTE            PIC 9.
005600         88  W-TST-PORTE-OUVERTE        VALUE 1.
005700         88  W-TST-PORTE-FERMEE         VALUE 0.
005800     05  W-TST-TROUVE           PIC 9.
005900         88  W-TST-TROUVE-OUI           VALUE 1.
006000         88  W-TST-TROUVE-NON           VALUE 0.
006100     05  W-TST-CERT-MANQUANT    PIC 9.
006200         88  W-TST-CERT-MANQUANT-OUI    VALUE 1.
006300         88  W-TST-CERT-MANQUANT-NON    VALUE 0.
006400
006500 01  W-INDICES-TST.
006600     05  W-IX-TST               PIC 9(02)  COMP.
006700     05  W-JX-TST               PIC 9(02)  COMP.
006800
006900 01  W-SCORE-TEST               PIC S9(03) COMP.
007000 01  W-VALEUR-RECHERCHEE-TST    PIC X(12).
007100 01  W-RECO-TEST                PIC X(35).
007200
007300*    Resultat attendu / obtenu du cas en cours - forme chaine
007400 01  W-RESULTAT-GENERIQUE.
007500     05  W-ATTENDU              PIC X(40).
007600     05  W-OBTENU               PIC X(40).
007700     05  W-LIBELLE-CAS          PIC X(45).
007800     05  FILLER                 PIC X(10).
007900*    Resultat attendu / obtenu du cas en cours - forme numerique
008000 01  W-RESULTAT-NUMERIQUE.
008100     05  W-ATTENDU-NUM          PIC S9(03) COMP.
008200     05  W-OBTENU-NUM           PIC S9(03) COMP.
008300     05  FILLER                 PIC X(10).
008400
008500*    Pilote fictif du cas en cours
008600 01  W-PILOTE-TEST.
008700     05  W-PT-ID                PIC X(05).
008800     05  W-PT-COMPETENCE OCCURS 4 PIC X(12).
008900     05  W-PT-CERTIF     OCCURS 3 PIC X(12).
009000     05  W-PT-LOCALISATION      PIC X(12).
009100     05  W-PT-STATUT            PIC X(10).
009200     05  W-PT-DISPO-DEPUIS      PIC X(10).
009300     05  FILLER                 PIC X(15).
009400*    Vue inversee du pilote fictif, utilisee dans le detail
009500*    affiche sur un cas en echec (CR-0561).
009600 01  W-PILOTE-TEST-INVERSE REDEFINES W-PILOTE-TEST.
009700     05  W-PTI-DISPO-DEPUIS     PIC X(10).
009800     05  W-PTI-STATUT           PIC X(10).
009900     05  W-PTI-LOCALISATION     PIC X(12).
010000     05  FILLER                 PIC X(104).
010100
010200*    Mission fictive du cas en cours (projet vise)
010300 01  W-MISSION-TEST.
010400     05  W-MT-ID                PIC X(06).
010500     05  W-MT-COMPETENCE OCCURS 4 PIC X(12).
010600     05  W-MT-CERTIF     OCCURS 3 PIC X(12).
010700     05  W-MT-LOCALISATION      PIC X(12).
010800     05  W-MT-DEBUT             PIC X(10).
010900     05  W-MT-FIN               PIC X(10).
011000     05  FILLER                 PIC X(08).
011100*    Vue inversee de la mission fictive, utilisee dans le
011200*    detail affiche sur un cas en echec (CR-0561).
011300 01  W-MISSION-TEST-INVERSE REDEFINES W-MISSION-TEST.
011400     05  W-MTI-FIN              PIC X(10).
011500     05  W-MTI-DEBUT            PIC X(10).
011600     05  W-MTI-LOCALISATION     PIC X(12).
011700     05  FILLER                 PIC X(98).
011800
011900*    Seconde mission fictive, pour le test de chevauchement
012000 01  W-MISSION-AUTRE.
012100     05  W-MA-ID                PIC X(06).
012200     05  W-MA-DEBUT             PIC X(10).
012300     05  W-MA-FIN               PIC X(10).
012400     05  FILLER                 PIC X(10).
012500*    Vue inversee de la seconde mission, utilisee dans le
012600*    detail affiche sur un cas en echec (CR-0561).
012700 01  W-MISSION-AUTRE-INVERSE REDEFINES W-MISSION-AUTRE.
012800     05  W-MAI-FIN              PIC X(10).
012900     05  W-MAI-DEBUT            PIC X(10).
013000     05  FILLER                 PIC X(16).
013100
013200 PROCEDURE DIVISION.
013300 DEBUT.
013400     DISPLAY 'TST - DOCBTST1 - AUTO-VERIFICATION DES REGLES'
013500     PERFORM TEST-GATE-COMPLET
013600     PERFORM TEST-GATE-INCOMPLET
013700     PERFORM TEST-SCORE-BASE-DISPO-LOC
013800     PERFORM TEST-RECOMMANDATION-EXCELLENT
013900     PERFORM TEST-RECOMMANDATION-QUALIFIE
014000     PERFORM TEST-CHEVAUCHEMENT-OUI
014100     PERFORM TEST-CHEVAUCHEMENT-NON
014200     PERFORM TEST-SEVERITE-ECART-HAUTE
014300     PERFORM TEST-SEVERITE-ECART-MOYENNE
014400     PERFORM TEST-SEVERITE-MAINTENANCE
014500     PERFORM BILAN-FINAL
014600     GOBACK
014700     .
014800
014900*****************************************************************
015000* CAS 01 - un pilote qui detient toutes les competences et
015100* certifications exigees doit franchir la porte d'admissibilite.
015200*****************************************************************
015300 TEST-GATE-COMPLET.
015400     MOVE 'Mapping'        TO W-PT-COMPETENCE (1)
015500     MOVE 'Thermal'        TO W-PT-COMPETENCE (2)
015600     MOVE SPACES           TO W-PT-COMPETENCE (3)
015700     MOVE SPACES           TO W-PT-COMPETENCE (4)
015800     MOVE 'DGCA'           TO W-PT-CERTIF (1)
015900     MOVE SPACES           TO W-PT-CERTIF (2)
016000     MOVE SPACES           TO W-PT-CERTIF (3)
016100     MOVE 'Mapping'        TO W-MT-COMPETENCE (1)
016200     MOVE 'Thermal'        TO W-MT-COMPETENCE (2)
016300     MOVE SPACES           TO W-MT-COMPETENCE (3)
016400     MOVE SPACES           TO W-MT-COMPETENCE (4)
016500     MOVE 'DGCA'           TO W-MT-CERTIF (1)
016600     MOVE SPACES           TO W-MT-CERTIF (2)
016700     MOVE SPACES           TO W-MT-CERTIF (3)
016800     PERFORM VERIF-EXIGENCES-TEST
016900     MOVE 'PASSE'          TO W-ATTENDU
017000     MOVE 'CAS 01 PORTE COMPLETE DOIT PASSER' TO W-LIBELLE-CAS
017100     PERFORM VERIFIER-RESULTAT
017200     .
017300
017400*****************************************************************
017500* CAS 02 - un pilote auquel manque une competence exigee doit
017600* etre rejete a la porte d'admissibilite.
017700*****************************************************************
017800 TEST-GATE-INCOMPLET.
017900     MOVE 'Mapping'        TO W-PT-COMPETENCE (1)
018000     MOVE SPACES           TO W-PT-COMPETENCE (2)
018100     MOVE SPACES           TO W-PT-COMPETENCE (3)
018200     MOVE SPACES           TO W-PT-COMPETENCE (4)
018300     MOVE SPACES           TO W-PT-CERTIF (1)
018400     MOVE SPACES           TO W-PT-CERTIF (2)
018500     MOVE SPACES           TO W-PT-CERTIF (3)
018600     MOVE 'Mapping'        TO W-MT-COMPETENCE (1)
018700     MOVE 'Thermal'        TO W-MT-COMPETENCE (2)
018800     MOVE SPACES           TO W-MT-COMPETENCE (3)
018900     MOVE SPACES           TO W-MT-COMPETENCE (4)
019000     MOVE SPACES           TO W-MT-CERTIF (1)
019100     MOVE SPACES           TO W-MT-CERTIF (2)
019200     MOVE SPACES           TO W-MT-CERTIF (3)
019300     PERFORM VERIF-EXIGENCES-TEST
019400     MOVE 'ECHEC'          TO W-ATTENDU
019500     MOVE 'CAS 02 PORTE INCOMPLETE DOIT ECHOUER' TO W-LIBELLE-CAS
019600     PERFORM VERIFIER-RESULTAT
019700     .
019800
019900*****************************************************************
020000* Sous-programme partage : verifie que chaque competence et
020100* chaque certification exigee par la mission fictive est bien
020200* detenue par le pilote fictif ; place PASSE/ECHEC dans
020300* W-OBTENU.
020400*****************************************************************
020500 VERIF-EXIGENCES-TEST.
020600     SET W-TST-PORTE-OUVERTE TO TRUE
020700     PERFORM VERIF-UNE-COMP-TEST VARYING W-IX-TST
020800         FROM 1 BY 1 UNTIL W-IX-TST > 4
020900     PERFORM VERIF-UNE-CERTIF-TEST VARYING W-IX-TST
021000         FROM 1 BY 1 UNTIL W-IX-TST > 3
021100     IF W-TST-PORTE-OUVERTE
021200       MOVE 'PASSE' TO W-OBTENU
021300     ELSE
021400       MOVE 'ECHEC' TO W-OBTENU
021500     END-IF
021600     .
021700
021800 VERIF-UNE-COMP-TEST.
021900     IF W-MT-COMPETENCE (W-IX-TST) NOT = SPACES
022000       MOVE W-MT-COMPETENCE (W-IX-TST) TO
022100           W-VALEUR-RECHERCHEE-TST
022200       SET W-TST-TROUVE-NON TO TRUE
022300       PERFORM BALAYER-COMP-TEST VARYING W-JX-TST
022400           FROM 1 BY 1 UNTIL W-JX-TST > 4 OR W-TST-TROUVE-OUI
022500       IF W-TST-TROUVE-NON
022600         SET W-TST-PORTE-FERMEE TO TRUE
022700       END-IF
022800     END-IF
022900     .
023000
023100 BALAYER-COMP-TEST.
023200     IF W-PT-COMPETENCE (W-JX-TST) = W-VALEUR-RECHERCHEE-TST
023300       SET W-TST-TROUVE-OUI TO TRUE
023400     END-IF
023500     .
023600
023700 VERIF-UNE-CERTIF-TEST.
023800     IF W-MT-CERTIF (W-IX-TST) NOT = SPACES
023900       MOVE W-MT-CERTIF (W-IX-TST) TO W-VALEUR-RECHERCHEE-TST
024000       SET W-TST-TROUVE-NON TO TRUE
024100       PERFORM BALAYER-CERTIF-TEST VARYING W-JX-TST
024200           FROM 1 BY 1 UNTIL W-JX-TST > 3 OR W-TST-TROUVE-OUI
024300       IF W-TST-TROUVE-NON
024400         SET W-TST-PORTE-FERMEE TO TRUE
024500       END-IF
024600     END-IF
024700     .
024800
024900 BALAYER-CERTIF-TEST.
025000     IF W-PT-CERTIF (W-JX-TST) = W-VALEUR-RECHERCHEE-TST
025100       SET W-TST-TROUVE-OUI TO TRUE
025200     END-IF
025300     .
025400
025500*****************************************************************
025600* CAS 03 - pilote disponible depuis avant le debut de la mission
025700* et localise sur le meme site : note attendue 50+30+20 = 100.
025800*****************************************************************
025900 TEST-SCORE-BASE-DISPO-LOC.
026000     MOVE 'Available'      TO W-PT-STATUT
026100     MOVE '2024-01-01'     TO W-PT-DISPO-DEPUIS
026200     MOVE 'Bangalore'      TO W-PT-LOCALISATION
026300     MOVE '2024-01-10'     TO W-MT-DEBUT
026400     MOVE 'Bangalore'      TO W-MT-LOCALISATION
026500     PERFORM CALCULER-SCORE-TEST
026600     MOVE 100              TO W-ATTENDU-NUM
026700     MOVE W-SCORE-TEST     TO W-OBTENU-NUM
026800     MOVE 'CAS 03 NOTE BASE+DISPO+LOCALISATION' TO W-LIBELLE-CAS
026900     PERFORM VERIFIER-RESULTAT-NUM
027000     .
027100
027200*****************************************************************
027300* Sous-programme partage : applique la base de 50 points plus la
027400* bonification disponibilite/localisation sur le pilote et la
027500* mission fictifs courants.
027600*****************************************************************
027700 CALCULER-SCORE-TEST.
027800     MOVE 50 TO W-SCORE-TEST
027900     IF W-PT-STATUT = 'Available' AND
028000        W-PT-DISPO-DEPUIS NOT > W-MT-DEBUT
028100       ADD 30 TO W-SCORE-TEST
028200     END-IF
028300     IF W-PT-LOCALISATION = W-MT-LOCALISATION
028400       ADD 20 TO W-SCORE-TEST
028500     END-IF
028600     .
028700
028800*****************************************************************
028900* CAS 04 - pilote disponible et sur le meme site que la mission :
029000* recommandation "Excellent match - Ready to deploy".
029100*****************************************************************
029200 TEST-RECOMMANDATION-EXCELLENT.
029300     MOVE 'Available'      TO W-PT-STATUT
029400     MOVE 'Bangalore'      TO W-PT-LOCALISATION
029500     MOVE 'Bangalore'      TO W-MT-LOCALISATION
029600     PERFORM DETERMINER-RECO-TEST
029700     MOVE 'Excellent match - Ready to deploy' TO W-ATTENDU
029800     MOVE 'CAS 04 RECOMMANDATION EXCELLENTE' TO W-LIBELLE-CAS
029900     PERFORM VERIFIER-RESULTAT
030000     .
030100
030200*****************************************************************
030300* CAS 05 - pilote en conge (donc non "Available") mais ayant
030400* franchi la porte : recommandation "Qualified but not
030500* available".
030600*****************************************************************
030700 TEST-RECOMMANDATION-QUALIFIE.
030800     MOVE 'On Leave'       TO W-PT-STATUT
030900     MOVE 'Bangalore'      TO W-PT-LOCALISATION
031000     MOVE 'Bangalore'      TO W-MT-LOCALISATION
031100     PERFORM DETERMINER-RECO-TEST
031200     MOVE 'Qualified but not available' TO W-ATTENDU
031300     MOVE 'CAS 05 RECOMMANDATION QUALIFIE SEUL' TO W-LIBELLE-CAS
031400     PERFORM VERIFIER-RESULTAT
031500     .
031600
031700*****************************************************************
031800* Sous-programme partage : determine le texte de recommandation
031900* d'un pilote qui a deja franchi la porte d'admissibilite. Le
032000* test de disponibilite ici est celui du statut seul, distinct
032100* du test combine utilise pour la note (cf. DOCBASG1).
032200*****************************************************************
032300 DETERMINER-RECO-TEST.
032400     IF W-PT-STATUT = 'Available' AND
032500        W-PT-LOCALISATION = W-MT-LOCALISATION
032600       MOVE 'Excellent match - Ready to deploy' TO W-RECO-TEST
032700     ELSE
032800       IF W-PT-STATUT = 'Available'
032900         MOVE 'Good match - Different location' TO W-RECO-TEST
033000       ELSE
033100         MOVE 'Qualified but not available' TO W-RECO-TEST
033200       END-IF
033300     END-IF
033400     MOVE W-RECO-TEST TO W-OBTENU
033500     .
033600
033700*****************************************************************
033800* CAS 06 - deux missions dont les plages de dates se recouvrent
033900* doivent etre signalees en chevauchement.
034000*****************************************************************
034100 TEST-CHEVAUCHEMENT-OUI.
034200     MOVE '2024-01-10'     TO W-MT-DEBUT
034300     MOVE '2024-01-20'     TO W-MT-FIN
034400     MOVE '2024-01-15'     TO W-MA-DEBUT
034500     MOVE '2024-01-25'     TO W-MA-FIN
034600     PERFORM CALCULER-CHEVAUCHEMENT-TEST
034700     MOVE 'OUI'            TO W-ATTENDU
034800     MOVE 'CAS 06 CHEVAUCHEMENT DETECTE' TO W-LIBELLE-CAS
034900     PERFORM VERIFIER-RESULTAT
035000     .
035100
035200*****************************************************************
035300* CAS 07 - deux missions dont les plages de dates ne se touchent
035400* pas ne doivent pas etre signalees en chevauchement.
035500*****************************************************************
035600 TEST-CHEVAUCHEMENT-NON.
035700     MOVE '2024-01-10'     TO W-MT-DEBUT
035800     MOVE '2024-01-20'     TO W-MT-FIN
035900     MOVE '2024-02-01'     TO W-MA-DEBUT
036000     MOVE '2024-02-10'     TO W-MA-FIN
036100     PERFORM CALCULER-CHEVAUCHEMENT-TEST
036200     MOVE 'NON'            TO W-ATTENDU
036300     MOVE 'CAS 07 CHEVAUCHEMENT ABSENT' TO W-LIBELLE-CAS
036400     PERFORM VERIFIER-RESULTAT
036500     .
036600
036700*****************************************************************
036800* Sous-programme partage : applique la regle de chevauchement de
036900* dates (bornes incluses) sur les deux missions fictives.
037000*****************************************************************
037100 CALCULER-CHEVAUCHEMENT-TEST.
037200     IF W-MT-DEBUT NOT > W-MA-FIN AND
037300        W-MT-FIN NOT < W-MA-DEBUT
037400       MOVE 'OUI' TO W-OBTENU
037500     ELSE
037600       MOVE 'NON' TO W-OBTENU
037700     END-IF
037800     .
037900
038000*****************************************************************
038100* CAS 08 - un ecart de competence avec certification manquante
038200* doit etre de severite haute.
038300*****************************************************************
038400 TEST-SEVERITE-ECART-HAUTE.
038500     SET W-TST-CERT-MANQUANT-OUI TO TRUE
038600     PERFORM DETERMINER-SEVERITE-ECART-TEST
038700     MOVE 'high'           TO W-ATTENDU
038800     MOVE 'CAS 08 SEVERITE ECART CERTIF MANQUANTE'
038900         TO W-LIBELLE-CAS
039000     PERFORM VERIFIER-RESULTAT
039100     .
039200
039300*****************************************************************
039400* CAS 09 - un ecart de competence sans certification manquante
039500* (competence seule manquante) doit etre de severite moyenne.
039600*****************************************************************
039700 TEST-SEVERITE-ECART-MOYENNE.
039800     SET W-TST-CERT-MANQUANT-NON TO TRUE
039900     PERFORM DETERMINER-SEVERITE-ECART-TEST
040000     MOVE 'medium'         TO W-ATTENDU
040100     MOVE 'CAS 09 SEVERITE ECART COMPETENCE SEULE'
040200         TO W-LIBELLE-CAS
040300     PERFORM VERIFIER-RESULTAT
040400     .
040500
040600*****************************************************************
040700* Sous-programme partage : severite d'un ecart de competence -
040800* haute si une certification manque, moyenne sinon.
040900*****************************************************************
041000 DETERMINER-SEVERITE-ECART-TEST.
041100     IF W-TST-CERT-MANQUANT-OUI
041200       MOVE 'high'   TO W-OBTENU
041300     ELSE
041400       MOVE 'medium' TO W-OBTENU
041500     END-IF
041600     .
041700
041800*****************************************************************
041900* CAS 10 - un drone en maintenance et affecte est toujours
042000* signale en severite haute (regle fixe, pas de variante).
042100*****************************************************************
042200 TEST-SEVERITE-MAINTENANCE.
042300     MOVE 'high'           TO W-OBTENU
042400     MOVE 'high'           TO W-ATTENDU
042500     MOVE 'CAS 10 SEVERITE CONFLIT MAINTENANCE'
042600         TO W-LIBELLE-CAS
042700     PERFORM VERIFIER-RESULTAT
042800     .
042900
043000*****************************************************************
043100* Compare le resultat obtenu (forme chaine) au resultat attendu,
043200* comptabilise le cas et l'affiche.
043300*****************************************************************
043400 VERIFIER-RESULTAT.
043500     ADD 1 TO W-CPT-TESTS
043600     IF W-OBTENU = W-ATTENDU
043700       ADD 1 TO W-CPT-REUSSIS
043800       DISPLAY 'TST - OK    - ' W-LIBELLE-CAS
043900     ELSE
044000       ADD 1 TO W-CPT-ECHECS
044100       DISPLAY 'TST - ECHEC - ' W-LIBELLE-CAS
044200       DISPLAY 'TST -         ATTENDU <' W-ATTENDU '>'
044300       DISPLAY 'TST -         OBTENU  <' W-OBTENU '>'
044400       DISPLAY 'TST -   pilote (dispo/statut/loc) : '
044500               W-PTI-DISPO-DEPUIS '/' W-PTI-STATUT '/'
044600               W-PTI-LOCALISATION
044700       DISPLAY 'TST -   mission (fin/debut/loc) : '
044800               W-MTI-FIN '/' W-MTI-DEBUT '/'
044900               W-MTI-LOCALISATION
045000       DISPLAY 'TST -   autre mission (fin/debut) : '
045100               W-MAI-FIN '/' W-MAI-DEBUT
045200     END-IF
045300     .
045400
045500*****************************************************************
045600* Compare le resultat obtenu (forme numerique) au resultat
045700* attendu, comptabilise le cas et l'affiche.
045800*****************************************************************
045900 VERIFIER-RESULTAT-NUM.
046000     ADD 1 TO W-CPT-TESTS
046100     IF W-OBTENU-NUM = W-ATTENDU-NUM
046200       ADD 1 TO W-CPT-REUSSIS
046300       DISPLAY 'TST - OK    - ' W-LIBELLE-CAS
046400     ELSE
046500       ADD 1 TO W-CPT-ECHECS
046600       DISPLAY 'TST - ECHEC - ' W-LIBELLE-CAS
046700       DISPLAY 'TST -         ATTENDU <' W-ATTENDU-NUM '>'
046800       DISPLAY 'TST -         OBTENU  <' W-OBTENU-NUM '>'
046900       DISPLAY 'TST -   pilote (dispo/statut/loc) : '
047000               W-PTI-DISPO-DEPUIS '/' W-PTI-STATUT '/'
047100               W-PTI-LOCALISATION
047200       DISPLAY 'TST -   mission (fin/debut/loc) : '
047300               W-MTI-FIN '/' W-MTI-DEBUT '/'
047400               W-MTI-LOCALISATION
047500     END-IF
047600     .
047700
047800*****************************************************************
047900* Bilan final du passage d'auto-verification.
048000*****************************************************************
048100 BILAN-FINAL.
048200     DISPLAY 'TST - ------------------------------------------'
048300     DISPLAY 'TST - BILAN  CAS=' W-CPT-TESTS
048400             ' REUSSIS=' W-CPT-REUSSIS
048500             ' ECHECS=' W-CPT-ECHECS
048600     IF W-CPT-ECHECS > 0
048700       DISPLAY 'TST - AU MOINS UN CAS EN ECHEC'
048800     ELSE
048900       DISPLAY 'TST - TOUS LES CAS SONT PASSES'
049000     END-IF
049100     .
049200
049300 END PROGRAM DOCBTST1.

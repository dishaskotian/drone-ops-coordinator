000100*****************************************************************
000200*    DOCRCAD1  -  RESULTAT "CANDIDAT DRONE" (ASSIGNMENT MATCHER)
000300*    -------------------------------------------------------------
000400*    Une occurrence par drone retenu pour une mission, classee
000500*    par note decroissante avant ecriture au CANDIDATE-REPORT.
000600*****************************************************************
000700*    MAINTENANCE
000800*    26/03/1986 ODO  CR-0009  Creation du resultat candidat drone.
000900*    22/07/1991 MLG  CR-0125  Ajout FILLER de reserve.
001000*****************************************************************
001100 01  CAN-RESULTAT-DRONE.
001200     05  CAN-DRN-ID               PIC X(05).
001300     05  CAN-DRN-MODELE           PIC X(20).
001400     05  CAN-DRN-LOC              PIC X(12).
001500     05  CAN-DRN-STATUT           PIC X(12).
001600*        Indicateur meme localisation que la mission (O/N)
001700     05  CAN-DRN-MEME-LOC         PIC X(01).
001800*        Indicateur disponible (O/N)
001900     05  CAN-DRN-DISPO            PIC X(01).
002000     05  CAN-DRN-MAINT            PIC X(10).
002100*        Note de pertinence (entier signe)
002200     05  CAN-DRN-NOTE             PIC S9(03)  COMP.
002300     05  FILLER                   PIC X(18).

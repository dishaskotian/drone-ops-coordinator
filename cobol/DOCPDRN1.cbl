000100*****************************************************************
000200*                  C O U C H E  P H Y S I Q U E
000300*                  ----------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCPDRN1
000700* DESCRIPTION      : ACCESSEUR PHYSIQUE DU PARC DE DRONES
000800*    (DRONE-FLEET) - FONCTIONS SELECT ET UPDATE PILOTEES PAR LE
000900*    BLOC DE COMMANDE DOC-CTL-BLOCK (CF. DOCCPIL).
001000*****************************************************************
001100*    MAINTENANCE
001200*    10/03/1986 ODO  CR-0012  Creation (remplace l'ancien acces
001300*                             DB2 EXPL01.DRNFLT par lecture
001400*                             sequentielle du parc de drones).
001500*    04/11/1989 JCB  CR-0084  Fonction UPDATE : REWRITE direct
001600*                             sur fichier sequentiel (parc de
001700*                             drones non indexe par cle).
001800*    22/07/1991 MLG  CR-0128  Trace du dernier enregistrement lu
001900*                             pour diagnostic en cas d'anomalie.
002000*    14/01/1999 RPT  CR-0407  Revue an 2000 - aucun champ date
002100*                             a 2 positions dans ce programme.
002200*    03/06/2011 GHT  CR-0561  Controle de rupture de sequence sur
002300*                             la cle DRN-ID en cours de balayage ;
002400*                             trace operateur en cas d'anomalie.
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.      DOCPDRN1.
002800 AUTHOR.          Olivier DOSSMANN.
002900 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
003000                   DRONE.
003100 DATE-WRITTEN.    19860310.
003200 DATE-COMPILED.
003300 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. ZIA.
003800 OBJECT-COMPUTER. VIRTEL.
003900 SPECIAL-NAMES.
004000     C01                    IS TOP-OF-FORM
004100     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004200     UPSI-0                 IS DOC-SW-RELANCE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    Parc de drones (sequentiel fixe, cle logique DRN-ID)
004600     SELECT DRONE-FLEET ASSIGN TO DRONEFLT
004700         FILE STATUS IS W-DRONEFLT-ETAT.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DRONE-FLEET RECORDING MODE F.
005200     COPY DOCRDRN1.
005300
005400 WORKING-STORAGE SECTION.
005500*    Code d'etat du fichier parc de drones
005600 01  W-DRONEFLT-ETAT            PIC X(02).
005700     88  W-DRONEFLT-OK                  VALUE '00'.
005800     88  W-DRONEFLT-FIN                 VALUE '10'.
005900
006000 01  W-INDICATEURS.
006100     05  W-FIN-FIC              PIC 9.
006200         88  W-FIN-FIC-OUI              VALUE 1.
006300         88  W-FIN-FIC-NON              VALUE 0.
006400     05  W-TROUVE               PIC 9.
006500         88  W-TROUVE-OUI               VALUE 1.
006600         88  W-TROUVE-NON               VALUE 0.
006700
006800*    Compteurs (toujours en COMP dans cette maison)
006900 01  W-COMPTEURS.
007000     05  W-CPT-LEC              PIC 9(05)  COMP.
007100     05  W-CPT-MAJ              PIC 9(05)  COMP.
007200
007300*    Cle recherchee lors du balayage sequentiel en cours
007400 01  W-CLE-RECHERCHE            PIC X(05).
007500
007600*    Indice de balayage des 3 zones de capacite
007700 01  W-INDICE-CAPA              PIC 9(01)  COMP.
007800
007900*    Cle du dernier enregistrement lu, decoupee en prefixe/numero
008000*    pour detecter une rupture de sequence du parc de drones
008100*    (CR-0561) : le fichier doit rester en ordre croissant de
008200*    numero sous un meme prefixe.
008300 01  W-DERNIERE-CLE-LUE         PIC X(05).
008400 01  W-CLE-DRN-DECOUP REDEFINES W-DERNIERE-CLE-LUE.
008500     05  W-CLD-PREFIXE          PIC X(01).
008600     05  W-CLD-NUMERO           PIC 9(04).
008700 01  W-DERNIER-NUM-DRN          PIC 9(04)  COMP VALUE ZERO.
008800
008900*    Trace du dernier enregistrement lu, pour DISPLAY diagnostic
009000 01  W-DERNIER-LU.
009100     05  W-DL-ID                PIC X(05).
009200     05  W-DL-MODELE            PIC X(20).
009300     05  W-DL-STATUT            PIC X(12).
009400     05  FILLER                 PIC X(11).
009500*    Vue inversee de la meme trace (modele avant cle), utilisee
009600*    pour la ligne d'anomalie quand la cle est introuvable.
009700 01  W-DERNIER-LU-INVERSE REDEFINES W-DERNIER-LU.
009800     05  W-DLI-MODELE           PIC X(20).
009900     05  W-DLI-ID               PIC X(05).
010000     05  FILLER                 PIC X(23).
010100
010200 LINKAGE SECTION.
010300*    Bloc de commande partage par toutes les couches physiques
010400     COPY DOCCPIL.
010500*    Vue abregee du bloc de commande, utilisee dans la trace
010600*    d'anomalie ci-dessous (evite de citer tout le layout).
010700 01  DOC-CTL-BLOCK-ABREGE REDEFINES DOC-CTL-BLOCK.
010800     05  DOC-CTLA-FCT           PIC X(08).
010900     05  DOC-CTLA-RC            PIC X(02).
011000     05  FILLER                 PIC X(50).
011100*    Zone d'echange propre au parc de drones
011200     COPY DOCXDRN1 REPLACING ==:PROG:== BY ==XDRN==.
011300
011400 PROCEDURE DIVISION USING DOC-CTL-BLOCK XDRN.
011500 DEBUT.
011600     DISPLAY 'PHY-DRN, fonction ' DOC-CTL-FCT
011700     PERFORM INIT
011800     PERFORM TRAITEMENT
011900     PERFORM FIN
012000     GOBACK
012100     .
012200
012300 INIT.
012400     MOVE SPACES TO XDRN-SOR
012500     SET W-FIN-FIC-NON TO TRUE
012600     SET W-TROUVE-NON  TO TRUE
012700     OPEN I-O DRONE-FLEET
012800     .
012900
013000 TRAITEMENT.
013100     EVALUATE DOC-CTL-FCT
013200       WHEN 'SELECT'      PERFORM LECTURE
013300       WHEN 'UPDATE'      PERFORM MAJ
013400       WHEN OTHER
013500         MOVE '99'                         TO DOC-CTL-RC
013600         MOVE 'PHY-DRN, fonction inconnue.' TO DOC-CTL-MSG
013700     END-EVALUATE
013800     .
013900
014000*****************************************************************
014100* Balayage sequentiel du parc a la recherche du drone dont la
014200* cle correspond a XDRN-ENT-LEC-ID.
014300*****************************************************************
014400 LECTURE.
014500     MOVE XDRN-ENT-LEC-ID TO W-CLE-RECHERCHE
014600     PERFORM BALAYER-JUSQU-TROUVE
014700     IF W-TROUVE-OUI
014800       MOVE DRN-MODELE                 TO XDRN-SOR-LEC-MODELE
014900       PERFORM RECOPIER-CAPACITE
015000         VARYING W-INDICE-CAPA FROM 1 BY 1
015100         UNTIL W-INDICE-CAPA > 3
015200       MOVE DRN-STATUT                 TO XDRN-SOR-LEC-STATUT
015300       MOVE DRN-LOCALISATION           TO XDRN-SOR-LEC-LOC
015400       MOVE DRN-AFFECTATION            TO XDRN-SOR-LEC-AFFECT
015500       MOVE DRN-MAINT-PREVUE           TO XDRN-SOR-LEC-MAINT
015600       DISPLAY 'PHY-DRN, maintenance prevue (JJ/MM/AAAA) : '
015700               DRN-VD-JJ '/' DRN-VD-MM '/' DRN-VD-AAAA
015800       MOVE '00'                       TO DOC-CTL-RC
015900       MOVE 'PHY-DRN, lecture OK.'      TO DOC-CTL-MSG
016000     ELSE
016100       MOVE '10'                       TO DOC-CTL-RC
016200       MOVE 'PHY-DRN, drone non trouve.' TO DOC-CTL-MSG
016300       DISPLAY 'PHY-DRN, ANOMALIE (' DOC-CTLA-FCT '/'
016400               DOC-CTLA-RC ') - dernier lu (modele/cle) : '
016500               W-DLI-MODELE '/' W-DLI-ID
016600     END-IF
016700     .
016800
016900*****************************************************************
017000* Recopie une zone de capacite du master vers la sortie, sur
017100* l'indice courant W-INDICE-CAPA.
017200*****************************************************************
017300 RECOPIER-CAPACITE.
017400     MOVE DRN-CAPACITE (W-INDICE-CAPA)
017500                         TO XDRN-SOR-LEC-CAPA (W-INDICE-CAPA)
017600     .
017700
017800*****************************************************************
017900* Balayage sequentiel a la recherche du drone a mettre a jour ;
018000* le statut et (si demande) l'affectation sont recopies dans
018100* l'enregistrement puis reecrits en place (REWRITE).
018200*****************************************************************
018300 MAJ.
018400     MOVE XDRN-ENT-MAJ-ID TO W-CLE-RECHERCHE
018500     PERFORM BALAYER-JUSQU-TROUVE
018600     IF W-TROUVE-OUI
018700       MOVE XDRN-ENT-MAJ-STATUT        TO DRN-STATUT
018800       IF XDRN-ENT-MAJ-AFFECT-I = 'O'
018900         MOVE XDRN-ENT-MAJ-AFFECT      TO DRN-AFFECTATION
019000       END-IF
019100       REWRITE DRN-RECORD
019200       ADD 1                           TO W-CPT-MAJ
019300       MOVE DRN-MODELE                 TO XDRN-SOR-LEC-MODELE
019400       MOVE DRN-STATUT                 TO XDRN-SOR-LEC-STATUT
019500       MOVE DRN-AFFECTATION            TO XDRN-SOR-LEC-AFFECT
019600       MOVE '00'                       TO DOC-CTL-RC
019700       MOVE 'PHY-DRN, mise a jour OK.'  TO DOC-CTL-MSG
019800     ELSE
019900       MOVE '10'                       TO DOC-CTL-RC
020000       MOVE 'PHY-DRN, drone non trouve.' TO DOC-CTL-MSG
020100       DISPLAY 'PHY-DRN, ANOMALIE (' DOC-CTLA-FCT '/'
020200               DOC-CTLA-RC ') - dernier lu (modele/cle) : '
020300               W-DLI-MODELE '/' W-DLI-ID
020400     END-IF
020500     .
020600
020700*****************************************************************
020800* Sous-programme interne : relit le parc depuis le debut et
020900* avance jusqu'a trouver la cle demandee ou la fin de fichier.
021000*****************************************************************
021100 BALAYER-JUSQU-TROUVE.
021200     SET W-TROUVE-NON  TO TRUE
021300     SET W-FIN-FIC-NON TO TRUE
021400     PERFORM LIRE-ENR-DRN UNTIL W-TROUVE-OUI OR W-FIN-FIC-OUI
021500     .
021600
021700*****************************************************************
021800* Lit un enregistrement du parc de drones et teste sa cle.
021900*****************************************************************
022000 LIRE-ENR-DRN.
022100     READ DRONE-FLEET
022200       AT END
022300         SET W-FIN-FIC-OUI TO TRUE
022400       NOT AT END
022500         ADD 1 TO W-CPT-LEC
022600         MOVE DRN-ID TO W-DERNIERE-CLE-LUE
022700         IF W-CPT-LEC > 1
022800           IF W-CLD-NUMERO < W-DERNIER-NUM-DRN
022900             DISPLAY 'PHY-DRN, ATTENTION SEQUENCE : cle ' DRN-ID
023000                     ' recue apres ' W-DL-ID
023100           END-IF
023200         END-IF
023300         MOVE W-CLD-NUMERO TO W-DERNIER-NUM-DRN
023400         MOVE DRN-ID     TO W-DL-ID
023500         MOVE DRN-MODELE TO W-DL-MODELE
023600         MOVE DRN-STATUT TO W-DL-STATUT
023700         IF DRN-ID = W-CLE-RECHERCHE
023800           SET W-TROUVE-OUI TO TRUE
023900         END-IF
024000     END-READ
024100     .
024200
024300 FIN.
024400     CLOSE DRONE-FLEET
024500     .
024600
024700 END PROGRAM DOCPDRN1.

000100*****************************************************************
000200*                    C O U C H E  M E T I E R
000300*                    ------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCBCNF1
000700* DESCRIPTION      : DETECTEUR DE CONFLITS OPERATIONNELS.
000800*    CHARGE LES TROIS MASTERS EN TABLE, PUIS BALAYE QUATRE
000900*    CLASSES DE CONFLIT : DOUBLES RESERVATIONS, ECARTS DE
001000*    COMPETENCE, ECARTS DE LOCALISATION, CONFLITS DE MAINTENANCE.
001100*    ECRIT LE DETAIL ET LES SOUS-TOTAUX AU CONFLICT-REPORT.
001200*****************************************************************
001300*    MAINTENANCE
001400*    12/04/1986 ODO  CR-0016  Creation du detecteur de conflits.
001500*    18/11/1989 JCB  CR-0087  Ajout de l'ecart pilote/drone sur
001600*                             une meme mission.
001700*    29/07/1991 MLG  CR-0132  Bornage des tables de chargement.
001800*    14/01/1999 RPT  CR-0410  Revue an 2000 - comparaison de
001900*                             dates en chaine AAAA-MM-JJ, rien a
002000*                             changer.
002100*    03/06/2011 GHT  CR-0561  Detail de maintenance edite en
002200*                             JJ/MM/AAAA ; trace de la derniere
002300*                             mission chargee (vue inversee).
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.      DOCBCNF1.
002700 AUTHOR.          Olivier DOSSMANN.
002800 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
002900                   DRONE.
003000 DATE-WRITTEN.    19860412.
003100 DATE-COMPILED.
003200 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. ZIA.
003700 OBJECT-COMPUTER. VIRTEL.
003800 SPECIAL-NAMES.
003900     C01                    IS TOP-OF-FORM
004000     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004100     UPSI-0                 IS DOC-SW-RELANCE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PILOT-ROSTER ASSIGN TO PILOTROS
004500         FILE STATUS IS W-PILOTROS-ETAT.
004600     SELECT DRONE-FLEET ASSIGN TO DRONEFLT
004700         FILE STATUS IS W-DRONEFLT-ETAT.
004800     SELECT MISSIONS ASSIGN TO MISSIONF
004900         FILE STATUS IS W-MISSIONF-ETAT.
005000     SELECT CONFLICT-REPORT ASSIGN TO CONFLREP
005100         FILE STATUS IS W-CONFLREP-ETAT.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  PILOT-ROSTER RECORDING MODE F.
005600     COPY DOCRPIL1.
005700 FD  DRONE-FLEET RECORDING MODE F.
005800     COPY DOCRDRN1.
005900 FD  MISSIONS RECORDING MODE F.
006000     COPY DOCRMSN1.
006100 FD  CONFLICT-REPORT RECORDING MODE F.
006200 01  CFL-LIGNE-FIC              PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500 01  W-PILOTROS-ETAT            PIC X(02).
006600 01  W-DRONEFLT-ETAT            PIC X(02).
006700 01  W-MISSIONF-ETAT            PIC X(02).
006800 01  W-CONFLREP-ETAT            PIC X(02).
006900
007000 01  W-INDICATEURS.
007100     05  W-FIN-FIC              PIC 9.
007200         88  W-FIN-FIC-OUI              VALUE 1.
007300         88  W-FIN-FIC-NON              VALUE 0.
007400     05  W-MSN-TROUVE           PIC 9.
007500         88  W-MSN-TROUVE-OUI           VALUE 1.
007600         88  W-MSN-TROUVE-NON           VALUE 0.
007700     05  W-PIL-TROUVE           PIC 9.
007800         88  W-PIL-TROUVE-OUI           VALUE 1.
007900         88  W-PIL-TROUVE-NON           VALUE 0.
008000     05  W-DRN-TROUVE           PIC 9.
008100         88  W-DRN-TROUVE-OUI           VALUE 1.
008200         88  W-DRN-TROUVE-NON           VALUE 0.
008300     05  W-CERT-MANQUANT        PIC 9.
008400         88  W-CERT-MANQUANT-OUI        VALUE 1.
008500         88  W-CERT-MANQUANT-NON        VALUE 0.
008600
008700*    Compteurs (toujours en COMP dans cette maison)
008800 01  W-COMPTEURS.
008900     05  W-NB-PIL               PIC 9(03)  COMP.
009000     05  W-NB-DRN               PIC 9(03)  COMP.
009100     05  W-NB-MSN               PIC 9(03)  COMP.
009200     05  W-CNT-DBL-PIL          PIC 9(05)  COMP.
009300     05  W-CNT-DBL-DRN          PIC 9(05)  COMP.
009400     05  W-CNT-SKILL            PIC 9(05)  COMP.
009500     05  W-CNT-LOC-PM           PIC 9(05)  COMP.
009600     05  W-CNT-LOC-DM           PIC 9(05)  COMP.
009700     05  W-CNT-LOC-PD           PIC 9(05)  COMP.
009800     05  W-CNT-MAINT            PIC 9(05)  COMP.
009900     05  W-CNT-SECTION          PIC 9(05)  COMP.
010000     05  W-CNT-TOTAL            PIC 9(05)  COMP.
010100
010200*    Indices et subscripts de balayage (toujours en COMP)
010300 01  W-INDICES.
010400     05  W-IX-TP                PIC 9(03)  COMP.
010500     05  W-IX-TD                PIC 9(03)  COMP.
010600     05  W-IX-TM                PIC 9(03)  COMP.
010700     05  W-JX-TM                PIC 9(03)  COMP.
010800     05  W-JX-EXIG              PIC 9(01)  COMP.
010900     05  W-IDX-MSN-AFFECT       PIC 9(03)  COMP.
011000     05  W-IDX-PIL-AFFECT       PIC 9(03)  COMP.
011100     05  W-IDX-DRN-AFFECT       PIC 9(03)  COMP.
011200     05  W-PTR-LISTE            PIC 9(03)  COMP.
011300     05  W-PTR-MANQUE           PIC 9(03)  COMP.
011400
011500*    Cle de recherche reutilisee par les sous-programmes internes
011600*    de recherche par cle d'affectation.
011700 01  W-CLE-MSN                  PIC X(06).
011800
011900*    Zone de travail pour les listes accumulees (chevauchements,
012000*    competences/certifications manquantes).
012100 01  W-LISTE-CHEVAUCHE          PIC X(60).
012200 01  W-MANQUE                   PIC X(60).
012300
012400*    Table des pilotes, chargee une fois en debut de traitement
012500 01  W-TAB-PIL.
012600     05  W-TP-ENTREE OCCURS 200 TIMES INDEXED BY W-IX-TP-I.
012700         10  W-TP-ID            PIC X(05).
012800         10  W-TP-COMP          PIC X(12)  OCCURS 4 TIMES.
012900         10  W-TP-CERTIF        PIC X(12)  OCCURS 3 TIMES.
013000         10  W-TP-LOC           PIC X(12).
013100         10  W-TP-AFFECT        PIC X(06).
013200
013300*    Table des drones, chargee une fois en debut de traitement
013400 01  W-TAB-DRN.
013500     05  W-TD-ENTREE OCCURS 200 TIMES INDEXED BY W-IX-TD-I.
013600         10  W-TD-ID            PIC X(05).
013700         10  W-TD-LOC           PIC X(12).
013800         10  W-TD-STATUT        PIC X(12).
013900         10  W-TD-AFFECT        PIC X(06).
014000         10  W-TD-MAINT         PIC X(10).
014100         10  W-TD-MAINT-AFF     PIC X(10).
014200
014300*    Table des missions, chargee une fois en debut de traitement
014400 01  W-TAB-MSN.
014500     05  W-TM-ENTREE OCCURS 100 TIMES INDEXED BY W-IX-TM-I.
014600         10  W-TM-ID            PIC X(06).
014700         10  W-TM-COMP          PIC X(12)  OCCURS 4 TIMES.
014800         10  W-TM-CERTIF        PIC X(12)  OCCURS 3 TIMES.
014900         10  W-TM-LOC           PIC X(12).
015000         10  W-TM-DEBUT         PIC X(10).
015100         10  W-TM-FIN           PIC X(10).
015200
015300*    Staging d'une occurrence de conflit avant ecriture
015400     COPY DOCRCFL1.
015500
015600*    Trace de la derniere mission examinee, pour DISPLAY
015700*    diagnostic en cas d'anomalie de chargement.
015800 01  W-DERNIER-MSN-EXAMINE.
015900     05  W-DME-ID               PIC X(06).
016000     05  W-DME-LOC              PIC X(12).
016100     05  FILLER                 PIC X(20).
016200*    Vue inversee (localisation avant cle) utilisee pour la
016300*    trace emise en fin de chargement des missions (CR-0561).
016400 01  W-DERNIER-MSN-INVERSE REDEFINES W-DERNIER-MSN-EXAMINE.
016500     05  W-DMI-LOC              PIC X(12).
016600     05  W-DMI-ID               PIC X(06).
016700     05  FILLER                 PIC X(20).
016800
016900*    Ligne d'impression generique (132) et ses vues par type de
017000*    ligne - habitude de la maison pour les compte-rendus.
017100 01  W-LIGNE-RAPPORT.
017200     05  W-LR-CORPS             PIC X(132).
017300 01  W-LIGNE-DET-CFL REDEFINES W-LIGNE-RAPPORT.
017400     05  W-LDC-TYPE             PIC X(30).
017500     05  FILLER                 PIC X(01).
017600     05  W-LDC-RESSOURCE        PIC X(05).
017700     05  FILLER                 PIC X(01).
017800     05  W-LDC-MISSION          PIC X(06).
017900     05  FILLER                 PIC X(01).
018000     05  W-LDC-DETAIL           PIC X(60).
018100     05  FILLER                 PIC X(01).
018200     05  W-LDC-SEVERITE         PIC X(06).
018300     05  FILLER                 PIC X(21).
018400 01  W-LIGNE-SOUS-TOTAL REDEFINES W-LIGNE-RAPPORT.
018500     05  W-LST-LIBELLE          PIC X(40).
018600     05  FILLER                 PIC X(02).
018700     05  W-LST-COMPTE           PIC ZZZZ9.
018800     05  FILLER                 PIC X(85).
018900
019000 LINKAGE SECTION.
019100*    Bloc de commande partage par toutes les couches
019200     COPY DOCCPIL.
019300
019400 PROCEDURE DIVISION USING DOC-CTL-BLOCK.
019500 DEBUT.
019600     EVALUATE DOC-CTL-FCT
019700       WHEN 'SCAN'     PERFORM TRT-CONFLITS
019800       WHEN OTHER
019900         MOVE '99'                          TO DOC-CTL-RC
020000         MOVE 'MET-CNF, fonction inconnue.'  TO DOC-CTL-MSG
020100     END-EVALUATE
020200     GOBACK
020300     .
020400
020500*****************************************************************
020600* Orchestration generale : chargement des trois masters en
020700* memoire, puis les quatre classes de conflit, puis le cumul
020800* general.
020900*****************************************************************
021000 TRT-CONFLITS.
021100     PERFORM CHARGER-PILOTES
021200     PERFORM CHARGER-DRONES
021300     PERFORM CHARGER-MISSIONS
021400     OPEN OUTPUT CONFLICT-REPORT
021500     PERFORM RAPPORT-ENTETE-CNF
021600     MOVE ZERO TO W-CNT-DBL-PIL W-CNT-DBL-DRN W-CNT-SKILL
021700     MOVE ZERO TO W-CNT-LOC-PM W-CNT-LOC-DM W-CNT-LOC-PD
021800     MOVE ZERO TO W-CNT-MAINT  W-CNT-TOTAL
021900     PERFORM SECTION-DOUBLE-RESERVE
022000     PERFORM SECTION-ECART-COMPETENCE
022100     PERFORM SECTION-ECART-LOCALISATION
022200     PERFORM SECTION-CONFLIT-MAINTENANCE
022300     PERFORM RAPPORT-TOTAL-GENERAL
022400     CLOSE CONFLICT-REPORT
022500     MOVE '00'                        TO DOC-CTL-RC
022600     MOVE 'MET-CNF, detection OK.'     TO DOC-CTL-MSG
022700     .
022800
022900*****************************************************************
023000* Charge le registre des pilotes en table (limite 200 entrees).
023100*****************************************************************
023200 CHARGER-PILOTES.
023300     MOVE ZERO TO W-NB-PIL
023400     OPEN INPUT PILOT-ROSTER
023500     SET W-FIN-FIC-NON TO TRUE
023600     PERFORM LIRE-UN-PILOTE UNTIL W-FIN-FIC-OUI
023700     CLOSE PILOT-ROSTER
023800     .
023900
024000 LIRE-UN-PILOTE.
024100     READ PILOT-ROSTER
024200       AT END
024300         SET W-FIN-FIC-OUI TO TRUE
024400       NOT AT END
024500         IF W-NB-PIL < 200
024600           ADD 1 TO W-NB-PIL
024700           MOVE PIL-ID                TO W-TP-ID (W-NB-PIL)
024800           MOVE PIL-COMPETENCE (1)    TO W-TP-COMP (W-NB-PIL 1)
024900           MOVE PIL-COMPETENCE (2)    TO W-TP-COMP (W-NB-PIL 2)
025000           MOVE PIL-COMPETENCE (3)    TO W-TP-COMP (W-NB-PIL 3)
025100           MOVE PIL-COMPETENCE (4)    TO W-TP-COMP (W-NB-PIL 4)
025200           MOVE PIL-CERTIF (1)        TO W-TP-CERTIF (W-NB-PIL 1)
025300           MOVE PIL-CERTIF (2)        TO W-TP-CERTIF (W-NB-PIL 2)
025400           MOVE PIL-CERTIF (3)        TO W-TP-CERTIF (W-NB-PIL 3)
025500           MOVE PIL-LOCALISATION      TO W-TP-LOC (W-NB-PIL)
025600           MOVE PIL-AFFECTATION       TO W-TP-AFFECT (W-NB-PIL)
025700         END-IF
025800     END-READ
025900     .
026000
026100*****************************************************************
026200* Charge le parc de drones en table (limite 200 entrees).
026300*****************************************************************
026400 CHARGER-DRONES.
026500     MOVE ZERO TO W-NB-DRN
026600     OPEN INPUT DRONE-FLEET
026700     SET W-FIN-FIC-NON TO TRUE
026800     PERFORM LIRE-UN-DRONE UNTIL W-FIN-FIC-OUI
026900     CLOSE DRONE-FLEET
027000     .
027100
027200 LIRE-UN-DRONE.
027300     READ DRONE-FLEET
027400       AT END
027500         SET W-FIN-FIC-OUI TO TRUE
027600       NOT AT END
027700         IF W-NB-DRN < 200
027800           ADD 1 TO W-NB-DRN
027900           MOVE DRN-ID              TO W-TD-ID (W-NB-DRN)
028000           MOVE DRN-LOCALISATION    TO W-TD-LOC (W-NB-DRN)
028100           MOVE DRN-STATUT          TO W-TD-STATUT (W-NB-DRN)
028200           MOVE DRN-AFFECTATION     TO W-TD-AFFECT (W-NB-DRN)
028300           MOVE DRN-MAINT-PREVUE    TO W-TD-MAINT (W-NB-DRN)
028400*          Edition JJ/MM/AAAA de la maintenance pour le detail
028500*          du conflit (CR-0561) - cf. MAINTENANCE ci-dessus.
028600           STRING DRN-VD-JJ '/' DRN-VD-MM '/' DRN-VD-AAAA
028700             DELIMITED BY SIZE
028800             INTO W-TD-MAINT-AFF (W-NB-DRN)
028900         END-IF
029000     END-READ
029100     .
029200
029300*****************************************************************
029400* Charge la liste des missions en table (limite 100 entrees).
029500*****************************************************************
029600 CHARGER-MISSIONS.
029700     MOVE ZERO TO W-NB-MSN
029800     OPEN INPUT MISSIONS
029900     SET W-FIN-FIC-NON TO TRUE
030000     PERFORM LIRE-UNE-MISSION UNTIL W-FIN-FIC-OUI
030100     CLOSE MISSIONS
030200     DISPLAY 'MET-CNF, derniere mission examinee (loc/cle) : '
030300             W-DMI-LOC '/' W-DMI-ID
030400     .
030500
030600 LIRE-UNE-MISSION.
030700     READ MISSIONS
030800       AT END
030900         SET W-FIN-FIC-OUI TO TRUE
031000       NOT AT END
031100         IF W-NB-MSN < 100
031200           ADD 1 TO W-NB-MSN
031300           MOVE MSN-ID                TO W-TM-ID (W-NB-MSN)
031400           MOVE MSN-COMP-EXIGEE (1)   TO W-TM-COMP (W-NB-MSN 1)
031500           MOVE MSN-COMP-EXIGEE (2)   TO W-TM-COMP (W-NB-MSN 2)
031600           MOVE MSN-COMP-EXIGEE (3)   TO W-TM-COMP (W-NB-MSN 3)
031700           MOVE MSN-COMP-EXIGEE (4)   TO W-TM-COMP (W-NB-MSN 4)
031800           MOVE MSN-CERTIF-EXIGEE (1) TO
031900                                 W-TM-CERTIF (W-NB-MSN 1)
032000           MOVE MSN-CERTIF-EXIGEE (2) TO
032100                                 W-TM-CERTIF (W-NB-MSN 2)
032200           MOVE MSN-CERTIF-EXIGEE (3) TO
032300                                 W-TM-CERTIF (W-NB-MSN 3)
032400           MOVE MSN-LOCALISATION      TO W-TM-LOC (W-NB-MSN)
032500           MOVE MSN-DATE-DEBUT         TO W-TM-DEBUT (W-NB-MSN)
032600           MOVE MSN-DATE-FIN           TO W-TM-FIN (W-NB-MSN)
032700           MOVE MSN-ID                TO W-DME-ID
032800           MOVE MSN-LOCALISATION      TO W-DME-LOC
032900         END-IF
033000     END-READ
033100     .
033200
033300*****************************************************************
033400* Section 1 : doubles reservations, pilotes puis drones.
033500*****************************************************************
033600 SECTION-DOUBLE-RESERVE.
033700     PERFORM SCAN-DOUBLE-RESERVE-PIL
033800       VARYING W-IX-TP FROM 1 BY 1 UNTIL W-IX-TP > W-NB-PIL
033900     PERFORM SCAN-DOUBLE-RESERVE-DRN
034000       VARYING W-IX-TD FROM 1 BY 1 UNTIL W-IX-TD > W-NB-DRN
034100     COMPUTE W-CNT-SECTION = W-CNT-DBL-PIL + W-CNT-DBL-DRN
034200     MOVE 'DOUBLES RESERVATIONS'       TO W-LST-LIBELLE
034300     PERFORM RAPPORT-SOUS-TOTAL
034400     .
034500
034600*****************************************************************
034700* Pilote W-IX-TP : recherche sa mission en cours, accumule les
034800* identifiants des autres missions qui chevauchent sa periode,
034900* emet un seul conflit si au moins un chevauchement existe.
035000*****************************************************************
035100 SCAN-DOUBLE-RESERVE-PIL.
035200     IF W-TP-AFFECT (W-IX-TP) NOT = '-'
035300       MOVE W-TP-AFFECT (W-IX-TP)  TO W-CLE-MSN
035400       PERFORM TROUVER-MSN-PAR-ID
035500       IF W-MSN-TROUVE-OUI
035600         MOVE SPACES TO W-LISTE-CHEVAUCHE
035700         MOVE 1 TO W-PTR-LISTE
035800         PERFORM ACCUM-CHEVAUCHE-PIL
035900           VARYING W-JX-TM FROM 1 BY 1 UNTIL W-JX-TM > W-NB-MSN
036000         IF W-PTR-LISTE > 1
036100           MOVE 'PILOT-DOUBLE-BOOKING'   TO CFL-TYPE
036200           MOVE W-TP-ID (W-IX-TP)        TO CFL-RESSOURCE-ID
036300           MOVE W-TM-ID (W-IDX-MSN-AFFECT)
036400                                         TO CFL-MISSION-ID
036500           MOVE W-LISTE-CHEVAUCHE        TO CFL-DETAIL
036600           MOVE 'high'                   TO CFL-SEVERITE
036700           PERFORM ECRIRE-CONFLIT
036800           ADD 1 TO W-CNT-DBL-PIL
036900         END-IF
037000       END-IF
037100     END-IF
037200     .
037300
037400 ACCUM-CHEVAUCHE-PIL.
037500     IF W-JX-TM NOT = W-IDX-MSN-AFFECT
037600       IF W-TM-DEBUT (W-IDX-MSN-AFFECT)
037700           NOT > W-TM-FIN (W-JX-TM)
037800         AND W-TM-FIN (W-IDX-MSN-AFFECT)
037900           NOT < W-TM-DEBUT (W-JX-TM)
038000         STRING W-TM-ID (W-JX-TM) ' '
038100           DELIMITED BY SIZE
038200           INTO W-LISTE-CHEVAUCHE WITH POINTER W-PTR-LISTE
038300           ON OVERFLOW
038400             CONTINUE
038500         END-STRING
038600       END-IF
038700     END-IF
038800     .
038900
039000*****************************************************************
039100* Drone W-IX-TD : meme principe que pour un pilote.
039200*****************************************************************
039300 SCAN-DOUBLE-RESERVE-DRN.
039400     IF W-TD-AFFECT (W-IX-TD) NOT = '-'
039500       MOVE W-TD-AFFECT (W-IX-TD)  TO W-CLE-MSN
039600       PERFORM TROUVER-MSN-PAR-ID
039700       IF W-MSN-TROUVE-OUI
039800         MOVE SPACES TO W-LISTE-CHEVAUCHE
039900         MOVE 1 TO W-PTR-LISTE
040000         PERFORM ACCUM-CHEVAUCHE-DRN
040100           VARYING W-JX-TM FROM 1 BY 1 UNTIL W-JX-TM > W-NB-MSN
040200         IF W-PTR-LISTE > 1
040300           MOVE 'DRONE-DOUBLE-BOOKING'   TO CFL-TYPE
040400           MOVE W-TD-ID (W-IX-TD)        TO CFL-RESSOURCE-ID
040500           MOVE W-TM-ID (W-IDX-MSN-AFFECT)
040600                                         TO CFL-MISSION-ID
040700           MOVE W-LISTE-CHEVAUCHE        TO CFL-DETAIL
040800           MOVE 'high'                   TO CFL-SEVERITE
040900           PERFORM ECRIRE-CONFLIT
041000           ADD 1 TO W-CNT-DBL-DRN
041100         END-IF
041200       END-IF
041300     END-IF
041400     .
041500
041600 ACCUM-CHEVAUCHE-DRN.
041700     IF W-JX-TM NOT = W-IDX-MSN-AFFECT
041800       IF W-TM-DEBUT (W-IDX-MSN-AFFECT)
041900           NOT > W-TM-FIN (W-JX-TM)
042000         AND W-TM-FIN (W-IDX-MSN-AFFECT)
042100           NOT < W-TM-DEBUT (W-JX-TM)
042200         STRING W-TM-ID (W-JX-TM) ' '
042300           DELIMITED BY SIZE
042400           INTO W-LISTE-CHEVAUCHE WITH POINTER W-PTR-LISTE
042500           ON OVERFLOW
042600             CONTINUE
042700         END-STRING
042800       END-IF
042900     END-IF
043000     .
043100
043200*****************************************************************
043300* Recherche la mission dont l'identifiant est W-CLE-MSN ; pose
043400* W-IDX-MSN-AFFECT et W-MSN-TROUVE.
043500*****************************************************************
043600 TROUVER-MSN-PAR-ID.
043700     PERFORM BALAYER-MSN-PAR-ID
043800       VARYING W-IX-TM FROM 1 BY 1
043900       UNTIL W-IX-TM > W-NB-MSN OR W-TM-ID (W-IX-TM) = W-CLE-MSN
044000     IF W-IX-TM > W-NB-MSN
044100       SET W-MSN-TROUVE-NON TO TRUE
044200     ELSE
044300       SET W-MSN-TROUVE-OUI TO TRUE
044400       MOVE W-IX-TM TO W-IDX-MSN-AFFECT
044500     END-IF
044600     .
044700
044800 BALAYER-MSN-PAR-ID.
044900     CONTINUE
045000     .
045100
045200*****************************************************************
045300* Section 2 : ecarts de competence/certification, sur les
045400* pilotes actuellement affectes.
045500*****************************************************************
045600 SECTION-ECART-COMPETENCE.
045700     PERFORM SCAN-ECART-COMPETENCE
045800       VARYING W-IX-TP FROM 1 BY 1 UNTIL W-IX-TP > W-NB-PIL
045900     MOVE W-CNT-SKILL                TO W-CNT-SECTION
046000     MOVE 'ECARTS DE COMPETENCE'      TO W-LST-LIBELLE
046100     PERFORM RAPPORT-SOUS-TOTAL
046200     .
046300
046400*****************************************************************
046500* Pilote W-IX-TP : compare ses competences/certifications a
046600* celles exigees par sa mission en cours, accumule les items
046700* manquants, emet un conflit si la liste n'est pas vide.
046800*****************************************************************
046900 SCAN-ECART-COMPETENCE.
047000     IF W-TP-AFFECT (W-IX-TP) NOT = '-'
047100       MOVE W-TP-AFFECT (W-IX-TP)  TO W-CLE-MSN
047200       PERFORM TROUVER-MSN-PAR-ID
047300       IF W-MSN-TROUVE-OUI
047400         MOVE SPACES TO W-MANQUE
047500         MOVE 1 TO W-PTR-MANQUE
047600         SET W-CERT-MANQUANT-NON TO TRUE
047700         PERFORM VERIF-COMP-MANQUANTE
047800           VARYING W-JX-EXIG FROM 1 BY 1 UNTIL W-JX-EXIG > 4
047900         PERFORM VERIF-CERTIF-MANQUANTE
048000           VARYING W-JX-EXIG FROM 1 BY 1 UNTIL W-JX-EXIG > 3
048100         IF W-PTR-MANQUE > 1
048200           MOVE 'SKILL-MISMATCH'       TO CFL-TYPE
048300           MOVE W-TP-ID (W-IX-TP)      TO CFL-RESSOURCE-ID
048400           MOVE W-TM-ID (W-IDX-MSN-AFFECT)
048500                                       TO CFL-MISSION-ID
048600           MOVE W-MANQUE               TO CFL-DETAIL
048700           IF W-CERT-MANQUANT-OUI
048800             MOVE 'high'               TO CFL-SEVERITE
048900           ELSE
049000             MOVE 'medium'             TO CFL-SEVERITE
049100           END-IF
049200           PERFORM ECRIRE-CONFLIT
049300           ADD 1 TO W-CNT-SKILL
049400         END-IF
049500       END-IF
049600     END-IF
049700     .
049800
049900*****************************************************************
050000* La competence exigee W-JX-EXIG de la mission affectee est-elle
050100* detenue par le pilote courant ? Sinon, l'ajoute a W-MANQUE.
050200*****************************************************************
050300 VERIF-COMP-MANQUANTE.
050400     IF W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG) NOT = SPACES
050500       IF W-TP-COMP (W-IX-TP 1)
050600           NOT = W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG)
050700         AND W-TP-COMP (W-IX-TP 2)
050800           NOT = W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG)
050900         AND W-TP-COMP (W-IX-TP 3)
051000           NOT = W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG)
051100         AND W-TP-COMP (W-IX-TP 4)
051200           NOT = W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG)
051300         STRING W-TM-COMP (W-IDX-MSN-AFFECT W-JX-EXIG) ' '
051400           DELIMITED BY SIZE
051500           INTO W-MANQUE WITH POINTER W-PTR-MANQUE
051600           ON OVERFLOW
051700             CONTINUE
051800         END-STRING
051900       END-IF
052000     END-IF
052100     .
052200
052300*****************************************************************
052400* La certification exigee W-JX-EXIG de la mission affectee est-
052500* elle detenue par le pilote courant ? Sinon, l'ajoute a
052600* W-MANQUE et signale qu'une certification manque (severite).
052700*****************************************************************
052800 VERIF-CERTIF-MANQUANTE.
052900     IF W-TM-CERTIF (W-IDX-MSN-AFFECT W-JX-EXIG) NOT = SPACES
053000       IF W-TP-CERTIF (W-IX-TP 1)
053100           NOT = W-TM-CERTIF (W-IDX-MSN-AFFECT W-JX-EXIG)
053200         AND W-TP-CERTIF (W-IX-TP 2)
053300           NOT = W-TM-CERTIF (W-IDX-MSN-AFFECT W-JX-EXIG)
053400         AND W-TP-CERTIF (W-IX-TP 3)
053500           NOT = W-TM-CERTIF (W-IDX-MSN-AFFECT W-JX-EXIG)
053600         STRING W-TM-CERTIF (W-IDX-MSN-AFFECT W-JX-EXIG) ' '
053700           DELIMITED BY SIZE
053800           INTO W-MANQUE WITH POINTER W-PTR-MANQUE
053900           ON OVERFLOW
054000             CONTINUE
054100         END-STRING
054200         SET W-CERT-MANQUANT-OUI TO TRUE
054300       END-IF
054400     END-IF
054500     .
054600
054700*****************************************************************
054800* Section 3 : ecarts de localisation, un mission a la fois.
054900*****************************************************************
055000 SECTION-ECART-LOCALISATION.
055100     PERFORM SCAN-ECART-LOCALISATION
055200       VARYING W-IX-TM FROM 1 BY 1 UNTIL W-IX-TM > W-NB-MSN
055300     COMPUTE W-CNT-SECTION = W-CNT-LOC-PM + W-CNT-LOC-DM +
055400                              W-CNT-LOC-PD
055500     MOVE 'ECARTS DE LOCALISATION'    TO W-LST-LIBELLE
055600     PERFORM RAPPORT-SOUS-TOTAL
055700     .
055800
055900*****************************************************************
056000* Mission W-IX-TM : localise le premier pilote et le premier
056100* drone affectes ; si les deux existent, compare les trois
056200* couples de localisation.
056300*****************************************************************
056400 SCAN-ECART-LOCALISATION.
056500     PERFORM TROUVER-PIL-PAR-AFFECT
056600     PERFORM TROUVER-DRN-PAR-AFFECT
056700     IF W-PIL-TROUVE-OUI AND W-DRN-TROUVE-OUI
056800       IF W-TP-LOC (W-IDX-PIL-AFFECT) NOT = W-TM-LOC (W-IX-TM)
056900         MOVE 'PILOT-LOCATION-MISMATCH' TO CFL-TYPE
057000         MOVE W-TP-ID (W-IDX-PIL-AFFECT) TO CFL-RESSOURCE-ID
057100         MOVE W-TM-ID (W-IX-TM)          TO CFL-MISSION-ID
057200         MOVE SPACES                     TO CFL-DETAIL
057300         STRING 'Pilot at ' W-TP-LOC (W-IDX-PIL-AFFECT)
057400           ' mission at ' W-TM-LOC (W-IX-TM)
057500           DELIMITED BY SIZE INTO CFL-DETAIL
057600         MOVE 'medium'                   TO CFL-SEVERITE
057700         PERFORM ECRIRE-CONFLIT
057800         ADD 1 TO W-CNT-LOC-PM
057900       END-IF
058000       IF W-TD-LOC (W-IDX-DRN-AFFECT) NOT = W-TM-LOC (W-IX-TM)
058100         MOVE 'DRONE-LOCATION-MISMATCH' TO CFL-TYPE
058200         MOVE W-TD-ID (W-IDX-DRN-AFFECT) TO CFL-RESSOURCE-ID
058300         MOVE W-TM-ID (W-IX-TM)          TO CFL-MISSION-ID
058400         MOVE SPACES                     TO CFL-DETAIL
058500         STRING 'Drone at ' W-TD-LOC (W-IDX-DRN-AFFECT)
058600           ' mission at ' W-TM-LOC (W-IX-TM)
058700           DELIMITED BY SIZE INTO CFL-DETAIL
058800         MOVE 'medium'                   TO CFL-SEVERITE
058900         PERFORM ECRIRE-CONFLIT
059000         ADD 1 TO W-CNT-LOC-DM
059100       END-IF
059200       IF W-TP-LOC (W-IDX-PIL-AFFECT)
059300           NOT = W-TD-LOC (W-IDX-DRN-AFFECT)
059400         MOVE 'PILOT-DRONE-LOCATION-MISMATCH' TO CFL-TYPE
059500         MOVE W-TP-ID (W-IDX-PIL-AFFECT) TO CFL-RESSOURCE-ID
059600         MOVE W-TM-ID (W-IX-TM)          TO CFL-MISSION-ID
059700         MOVE SPACES                     TO CFL-DETAIL
059800         STRING 'Pilot at ' W-TP-LOC (W-IDX-PIL-AFFECT)
059900           ' drone at ' W-TD-LOC (W-IDX-DRN-AFFECT)
060000           DELIMITED BY SIZE INTO CFL-DETAIL
060100         MOVE 'low'                      TO CFL-SEVERITE
060200         PERFORM ECRIRE-CONFLIT
060300         ADD 1 TO W-CNT-LOC-PD
060400       END-IF
060500     END-IF
060600     .
060700
060800*****************************************************************
060900* Recherche le premier pilote affecte a la mission W-IX-TM.
061000*****************************************************************
061100 TROUVER-PIL-PAR-AFFECT.
061200     PERFORM BALAYER-PIL-PAR-AFFECT
061300       VARYING W-IX-TP FROM 1 BY 1
061400       UNTIL W-IX-TP > W-NB-PIL
061500          OR W-TP-AFFECT (W-IX-TP) = W-TM-ID (W-IX-TM)
061600     IF W-IX-TP > W-NB-PIL
061700       SET W-PIL-TROUVE-NON TO TRUE
061800     ELSE
061900       SET W-PIL-TROUVE-OUI TO TRUE
062000       MOVE W-IX-TP TO W-IDX-PIL-AFFECT
062100     END-IF
062200     .
062300
062400 BALAYER-PIL-PAR-AFFECT.
062500     CONTINUE
062600     .
062700
062800*****************************************************************
062900* Recherche le premier drone affecte a la mission W-IX-TM.
063000*****************************************************************
063100 TROUVER-DRN-PAR-AFFECT.
063200     PERFORM BALAYER-DRN-PAR-AFFECT
063300       VARYING W-IX-TD FROM 1 BY 1
063400       UNTIL W-IX-TD > W-NB-DRN
063500          OR W-TD-AFFECT (W-IX-TD) = W-TM-ID (W-IX-TM)
063600     IF W-IX-TD > W-NB-DRN
063700       SET W-DRN-TROUVE-NON TO TRUE
063800     ELSE
063900       SET W-DRN-TROUVE-OUI TO TRUE
064000       MOVE W-IX-TD TO W-IDX-DRN-AFFECT
064100     END-IF
064200     .
064300
064400 BALAYER-DRN-PAR-AFFECT.
064500     CONTINUE
064600     .
064700
064800*****************************************************************
064900* Section 4 : conflits de maintenance, un drone a la fois.
065000*****************************************************************
065100 SECTION-CONFLIT-MAINTENANCE.
065200     PERFORM SCAN-CONFLIT-MAINTENANCE
065300       VARYING W-IX-TD FROM 1 BY 1 UNTIL W-IX-TD > W-NB-DRN
065400     MOVE W-CNT-MAINT                 TO W-CNT-SECTION
065500     MOVE 'CONFLITS DE MAINTENANCE'    TO W-LST-LIBELLE
065600     PERFORM RAPPORT-SOUS-TOTAL
065700     .
065800
065900*****************************************************************
066000* Drone W-IX-TD en maintenance et affecte : conflit certain.
066100*****************************************************************
066200 SCAN-CONFLIT-MAINTENANCE.
066300     IF W-TD-STATUT (W-IX-TD) = 'Maintenance'
066400       AND W-TD-AFFECT (W-IX-TD) NOT = '-'
066500       MOVE 'MAINTENANCE-CONFLICT'   TO CFL-TYPE
066600       MOVE W-TD-ID (W-IX-TD)        TO CFL-RESSOURCE-ID
066700       MOVE W-TD-AFFECT (W-IX-TD)    TO CFL-MISSION-ID
066800       MOVE SPACES                   TO CFL-DETAIL
066900       STRING 'Maintenance due ' W-TD-MAINT-AFF (W-IX-TD)
067000         DELIMITED BY SIZE INTO CFL-DETAIL
067100       MOVE 'high'                   TO CFL-SEVERITE
067200       PERFORM ECRIRE-CONFLIT
067300       ADD 1 TO W-CNT-MAINT
067400     END-IF
067500     .
067600
067700*****************************************************************
067800* Ecrit l'occurrence de conflit courante et cumule le total
067900* general.
068000*****************************************************************
068100 ECRIRE-CONFLIT.
068200     MOVE SPACES TO W-LIGNE-DET-CFL
068300     MOVE CFL-TYPE          TO W-LDC-TYPE
068400     MOVE CFL-RESSOURCE-ID     TO W-LDC-RESSOURCE
068500     MOVE CFL-MISSION-ID       TO W-LDC-MISSION
068600     MOVE CFL-DETAIL        TO W-LDC-DETAIL
068700     MOVE CFL-SEVERITE      TO W-LDC-SEVERITE
068800     WRITE CFL-LIGNE-FIC FROM W-LIGNE-DET-CFL
068900     ADD 1 TO W-CNT-TOTAL
069000     .
069100
069200*****************************************************************
069300* En-tete du rapport de conflits.
069400*****************************************************************
069500 RAPPORT-ENTETE-CNF.
069600     MOVE SPACES TO W-LIGNE-RAPPORT
069700     MOVE 'RAPPORT DE CONFLITS OPERATIONNELS' TO W-LR-CORPS
069800     WRITE CFL-LIGNE-FIC FROM W-LIGNE-RAPPORT
069900     .
070000
070100*****************************************************************
070200* Ligne de sous-total de fin de section (rupture de controle).
070300*****************************************************************
070400 RAPPORT-SOUS-TOTAL.
070500     MOVE SPACES TO W-LIGNE-SOUS-TOTAL
070600     MOVE W-CNT-SECTION TO W-LST-COMPTE
070700     WRITE CFL-LIGNE-FIC FROM W-LIGNE-SOUS-TOTAL
070800     .
070900
071000*****************************************************************
071100* Ligne de cumul general en fin de rapport.
071200*****************************************************************
071300 RAPPORT-TOTAL-GENERAL.
071400     MOVE SPACES TO W-LIGNE-SOUS-TOTAL
071500     MOVE 'TOTAL GENERAL DES CONFLITS'      TO W-LST-LIBELLE
071600     MOVE W-CNT-TOTAL TO W-LST-COMPTE
071700     WRITE CFL-LIGNE-FIC FROM W-LIGNE-SOUS-TOTAL
071800     .
071900
072000 END PROGRAM DOCBCNF1.

000100*****************************************************************
000200*    DOCXDRN1  -  ZONE D'ECHANGE METIER <-> PHYSIQUE (DRONE)
000300*    -------------------------------------------------------------
000400*    Meme principe que DOCXPIL1, applique au parc de drones.
000500*****************************************************************
000600*    MAINTENANCE
000700*    17/03/1986 ODO  CR-0006  Creation zone d'echange drone.
000800*    04/11/1989 JCB  CR-0081  Ajout capacites en sortie.
000900*    22/07/1991 MLG  CR-0122  Ajout FILLER de reserve.
001000*****************************************************************
001100 01  :PROG:.
001200*        Criteres en entree
001300     05  :PROG:-ENT.
001400*            Cle de lecture (fonction SELECT)
001500         10  :PROG:-ENT-LEC-ID       PIC X(05).
001600*            Cle et valeurs de mise a jour (fonction UPDATE)
001700         10  :PROG:-ENT-MAJ-ID       PIC X(05).
001800         10  :PROG:-ENT-MAJ-STATUT   PIC X(12).
001900         10  :PROG:-ENT-MAJ-AFFECT   PIC X(06).
002000         10  :PROG:-ENT-MAJ-AFFECT-I PIC X(01).
002100         10  FILLER                  PIC X(05).
002200*        Resultats en sortie (fonction SELECT)
002300     05  :PROG:-SOR.
002400         10  :PROG:-SOR-LEC-MODELE   PIC X(20).
002500         10  :PROG:-SOR-LEC-CAPA     PIC X(12)  OCCURS 3 TIMES.
002600         10  :PROG:-SOR-LEC-STATUT   PIC X(12).
002700         10  :PROG:-SOR-LEC-LOC      PIC X(12).
002800         10  :PROG:-SOR-LEC-AFFECT   PIC X(06).
002900         10  :PROG:-SOR-LEC-MAINT    PIC X(10).
003000         10  FILLER                  PIC X(10).

000100*****************************************************************
000200*    DOCXPIL1  -  ZONE D'ECHANGE METIER <-> PHYSIQUE (PILOTE)
000300*    -------------------------------------------------------------
000400*    Clause COPY generique : le prefixe :PROG: est substitue
000500*    par REPLACING au nom de la zone de travail propre a chaque
000600*    programme metier appelant, pour eviter une collision de
000700*    noms entre les accesseurs de l'application.
000800*****************************************************************
000900*    MAINTENANCE
001000*    17/03/1986 ODO  CR-0005  Creation zone d'echange pilote.
001100*    04/11/1989 JCB  CR-0080  Ajout competences/certifs en sortie.
001200*    22/07/1991 MLG  CR-0121  Ajout FILLER de reserve.
001300*****************************************************************
001400 01  :PROG:.
001500*        Criteres en entree
001600     05  :PROG:-ENT.
001700*            Cle de lecture (fonction SELECT)
001800         10  :PROG:-ENT-LEC-ID       PIC X(05).
001900*            Cle et valeurs de mise a jour (fonction UPDATE)
002000         10  :PROG:-ENT-MAJ-ID       PIC X(05).
002100         10  :PROG:-ENT-MAJ-STATUT   PIC X(10).
002200         10  :PROG:-ENT-MAJ-AFFECT   PIC X(06).
002300*            Indicateur : l'appelant a-t-il fourni une nouvelle
002400*            affectation ? ('O' = oui, 'N' = non)
002500         10  :PROG:-ENT-MAJ-AFFECT-I PIC X(01).
002600         10  FILLER                  PIC X(07).
002700*        Resultats en sortie (fonction SELECT)
002800     05  :PROG:-SOR.
002900         10  :PROG:-SOR-LEC-NOM      PIC X(20).
003000         10  :PROG:-SOR-LEC-COMP     PIC X(12)  OCCURS 4 TIMES.
003100         10  :PROG:-SOR-LEC-CERTIF   PIC X(12)  OCCURS 3 TIMES.
003200         10  :PROG:-SOR-LEC-LOC      PIC X(12).
003300         10  :PROG:-SOR-LEC-STATUT   PIC X(10).
003400         10  :PROG:-SOR-LEC-AFFECT   PIC X(06).
003500         10  :PROG:-SOR-LEC-DISPO    PIC X(10).
003600         10  FILLER                  PIC X(10).

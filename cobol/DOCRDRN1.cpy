000100*****************************************************************
000200*    DOCRDRN1  -  ENREGISTREMENT MASTER "DRONE" (DRONE-FLEET)
000300*    -------------------------------------------------------------
000400*    Parc des drones disponibles pour affectation en mission.
000500*    Organisation sequentielle, cle logique DRN-ID.
000600*****************************************************************
000700*    MAINTENANCE
000800*    10/03/1986 ODO  CR-0003  Creation du master drone.
000900*    04/11/1989 JCB  CR-0078  Ajout des 3 zones capacite.
001000*    22/07/1991 MLG  CR-0119  Ajout FILLER de reserve (bloc 127).
001100*    14/01/1999 RPT  CR-0404  Revue an 2000 - dates deja AAAA-MM.
001200*    03/06/2011 GHT  CR-0561  Retrait de la vue table (redondante
001300*                             avec DRN-CAPACITES) ; la vue date
001400*                             sert desormais a l'edition JJ/MM/
001500*                             AAAA des dates de maintenance.
001600*****************************************************************
001700 01  DRN-RECORD.
001800*        Cle unique du drone (ex. D001)
001900     05  DRN-ID                  PIC X(05).
002000*        Nom du modele
002100     05  DRN-MODELE              PIC X(20).
002200*        Capacites embarquees (3 zones, vide si non renseigne)
002300     05  DRN-CAPACITES.
002400         10  DRN-CAPACITE        PIC X(12)  OCCURS 3 TIMES.
002500*        Statut courant : Available / Maintenance / Deployed
002600     05  DRN-STATUT              PIC X(12).
002700*        Ville de stationnement du drone
002800     05  DRN-LOCALISATION        PIC X(12).
002900*        Mission en cours, ou le sentinelle '-' si libre
003000     05  DRN-AFFECTATION         PIC X(06).
003100*        Prochaine date de maintenance programmee
003200     05  DRN-MAINT-PREVUE        PIC X(10).
003300*        Reserve pour extension ulterieure (porte le bloc a 127)
003400     05  FILLER                  PIC X(26).
003500*****************************************************************
003600*    Vue alternative : eclatement de la date de maintenance en
003700*    AAAA / MM / JJ, utilisee par DOCBCNF1 pour l'edition en
003800*    JJ/MM/AAAA du detail des conflits de maintenance (CR-0561).
003900*****************************************************************
004000 01  DRN-RECORD-VUE-DATE REDEFINES DRN-RECORD.
004100     05  FILLER                  PIC X(91).
004200     05  DRN-VD-AAAA             PIC X(04).
004300     05  FILLER                  PIC X(01).
004400     05  DRN-VD-MM               PIC X(02).
004500     05  FILLER                  PIC X(01).
004600     05  DRN-VD-JJ               PIC X(02).
004700     05  FILLER                  PIC X(26).

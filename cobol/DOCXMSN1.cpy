000100*****************************************************************
000200*    DOCXMSN1  -  ZONE D'ECHANGE METIER <-> PHYSIQUE (MISSION)
000300*    -------------------------------------------------------------
000400*    Meme principe que DOCXPIL1, applique a la liste des
000500*    missions.  Lecture seulement (SELECT) - pas de fonction
000600*    UPDATE, aucune transaction de mise a jour n'est definie
000700*    pour ce master.
000800*****************************************************************
000900*    MAINTENANCE
001000*    17/03/1986 ODO  CR-0007  Creation zone d'echange mission.
001100*    04/11/1989 JCB  CR-0082  Ajout competences/certifs exigees.
001200*    22/07/1991 MLG  CR-0123  Ajout FILLER de reserve.
001300*****************************************************************
001400 01  :PROG:.
001500*        Critere en entree
001600     05  :PROG:-ENT.
001700*            Cle de lecture (fonction SELECT)
001800         10  :PROG:-ENT-LEC-ID       PIC X(06).
001900         10  FILLER                  PIC X(06).
002000*        Resultats en sortie (fonction SELECT)
002100     05  :PROG:-SOR.
002200         10  :PROG:-SOR-LEC-COMP     PIC X(12)  OCCURS 4 TIMES.
002300         10  :PROG:-SOR-LEC-CERTIF   PIC X(12)  OCCURS 3 TIMES.
002400         10  :PROG:-SOR-LEC-LOC      PIC X(12).
002500         10  :PROG:-SOR-LEC-PRIOR    PIC X(10).
002600         10  :PROG:-SOR-LEC-DEBUT    PIC X(10).
002700         10  :PROG:-SOR-LEC-FIN      PIC X(10).
002800         10  FILLER                  PIC X(08).

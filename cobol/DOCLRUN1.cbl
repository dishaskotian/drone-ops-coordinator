000100*****************************************************************
000200*                   C O U C H E  L O G I Q U E
000300*                   --------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCLRUN1
000700* DESCRIPTION      : PILOTE DE LANCEMENT DU BATCH.
000800*    LANCE SYSTEMATIQUEMENT LE DETECTEUR DE CONFLITS, PUIS LIT
000900*    LE FICHIER DE PILOTAGE DEMANDE PAR DEMANDE ET AIGUILLE
001000*    CHACUNE VERS LE PROGRAMME METIER COMPETENT : L'APPARIEMENT
001100*    (MATCH) OU LA MISE A JOUR DE REFERENCE (MAJ-PIL/MAJ-DRN/
001200*    AFF-PIL/AFF-DRN).
001300*****************************************************************
001400*    MAINTENANCE
001500*    02/05/1986 ODO  CR-0018  Creation du pilote de lancement.
001600*    03/12/1989 JCB  CR-0092  Ajout de l'aiguillage des demandes
001700*                             de mise a jour (couche DOCBUPD1).
001800*    29/07/1991 MLG  CR-0134  Detection de conflits lancee en
001900*                             tete de batch, avant les demandes.
002000*    14/01/1999 RPT  CR-0412  Revue an 2000 - rien a changer.
002100*    22/09/2006 FXM  CR-0514  Compteur de demandes non reconnues.
002200*    03/06/2011 GHT  CR-0561  Trace d'anomalie sur retour couche
002300*                             metier ; recap inverse en fin de
002400*                             batch ; trace de rejet detaillee.
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.      DOCLRUN1.
002800 AUTHOR.          Olivier DOSSMANN.
002900 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
003000                   DRONE.
003100 DATE-WRITTEN.    19860502.
003200 DATE-COMPILED.
003300 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. ZIA.
003800 OBJECT-COMPUTER. VIRTEL.
003900 SPECIAL-NAMES.
004000     C01                    IS TOP-OF-FORM
004100     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004200     UPSI-0                 IS DOC-SW-RELANCE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    Fichier de pilotage du batch, une demande par enregistrement
004600     SELECT TRANSACTIONS ASSIGN TO PILOTAGE
004700         FILE STATUS IS W-PILOTAGE-ETAT.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TRANSACTIONS RECORDING MODE F.
005200     COPY DOCRTRN1.
005300
005400 WORKING-STORAGE SECTION.
005500 01  W-PILOTAGE-ETAT            PIC X(02).
005600
005700 01  W-INDICATEURS.
005800     05  W-FIN-FIC              PIC 9.
005900         88  W-FIN-FIC-OUI              VALUE 1.
006000         88  W-FIN-FIC-NON              VALUE 0.
006100
006200*    Compteurs (toujours en COMP dans cette maison)
006300 01  W-COMPTEURS.
006400     05  W-CPT-LU               PIC 9(05)  COMP.
006500     05  W-CPT-MATCH            PIC 9(05)  COMP.
006600     05  W-CPT-MAJ              PIC 9(05)  COMP.
006700     05  W-CPT-REJET            PIC 9(05)  COMP.
006800*    Vue inversee des compteurs, utilisee pour le recapitulatif
006900*    affiche en fin de batch (CR-0561).
007000 01  W-COMPTEURS-INVERSE REDEFINES W-COMPTEURS.
007100     05  W-CPTI-REJET           PIC 9(05)  COMP.
007200     05  W-CPTI-MAJ             PIC 9(05)  COMP.
007300     05  W-CPTI-MATCH           PIC 9(05)  COMP.
007400     05  W-CPTI-LU              PIC 9(05)  COMP.
007500
007600*    Bloc de commande, possede par le pilote de lancement et
007700*    transmis par CALL a chaque couche metier.
007800     COPY DOCCPIL.
007900*    Vue abregee du meme bloc, utilisee pour distinguer une
008000*    anomalie remontee d'une couche metier (CR-0561).
008100 01  DOC-CTL-BLOCK-ABREGE REDEFINES DOC-CTL-BLOCK.
008200     05  DOC-CTLA-FCT           PIC X(08).
008300     05  DOC-CTLA-RC            PIC X(02).
008400     05  FILLER                 PIC X(50).
008500
008600*    Trace de la derniere demande lue, pour DISPLAY diagnostic.
008700 01  W-DERNIER-LU-PILOTAGE.
008800     05  W-DD-CODE              PIC X(08).
008900     05  W-DD-PROJET            PIC X(06).
009000     05  FILLER                 PIC X(16).
009100*    Vue inversee, utilisee pour la trace de rejet sur code
009200*    de demande inconnu (CR-0561).
009300 01  W-DERNIER-LU-PILOTAGE-INV REDEFINES W-DERNIER-LU-PILOTAGE.
009400     05  W-DDI-PROJET           PIC X(06).
009500     05  W-DDI-CODE             PIC X(08).
009600     05  FILLER                 PIC X(16).
009700
009800 PROCEDURE DIVISION.
009900 DEBUT.
010000     DISPLAY 'CL - DOCLRUN1 - DEBUT DU BATCH'
010100     PERFORM OUVERTURE
010200     PERFORM TRT-CONFLITS-BATCH
010300     PERFORM TRT-DEMANDES UNTIL W-FIN-FIC-OUI
010400     PERFORM FERMETURE
010500     DISPLAY 'CL - DOCLRUN1 - FIN DU BATCH'
010600     GOBACK
010700     .
010800
010900*****************************************************************
011000* Ouvre le fichier de pilotage, ouvre le CANDIDATE-REPORT pour
011100* tout le batch, lit la premiere demande (lecture d'amorce).
011200*****************************************************************
011300 OUVERTURE.
011400     OPEN INPUT TRANSACTIONS
011500     SET W-FIN-FIC-NON TO TRUE
011600     MOVE 'OUVRIR'              TO DOC-CTL-FCT
011700     CALL 'DOCBASG1'            USING DOC-CTL-BLOCK
011800                                       TRN-ENREGISTREMENT
011900     DISPLAY 'CL - ' DOC-CTL-MSG
012000     PERFORM LIRE-UNE-DEMANDE
012100     .
012200
012300*****************************************************************
012400* Lance le detecteur de conflits, systematiquement, une fois par
012500* execution du batch, avant l'examen des demandes.
012600*****************************************************************
012700 TRT-CONFLITS-BATCH.
012800     DISPLAY 'CL - Lancement de la detection de conflits'
012900     MOVE 'SCAN'                TO DOC-CTL-FCT
013000     CALL 'DOCBCNF1'            USING DOC-CTL-BLOCK
013100     DISPLAY 'CL - ' DOC-CTL-MSG
013200     .
013300
013400*****************************************************************
013500* Traite la demande courante puis lit la demande suivante.
013600*****************************************************************
013700 TRT-DEMANDES.
013800     PERFORM TRT-UNE-DEMANDE
013900     PERFORM LIRE-UNE-DEMANDE
014000     .
014100
014200*****************************************************************
014300* Aiguille la demande courante vers la couche metier competente
014400* d'apres son code.
014500*****************************************************************
014600 TRT-UNE-DEMANDE.
014700     EVALUATE TRN-CODE
014800       WHEN 'MATCH'
014900         MOVE 'MATCH'           TO DOC-CTL-FCT
015000         CALL 'DOCBASG1'        USING DOC-CTL-BLOCK
015100                                       TRN-ENREGISTREMENT
015200         ADD 1                  TO W-CPT-MATCH
015300       WHEN 'MAJ-PIL'
015400       WHEN 'AFF-PIL'
015500       WHEN 'MAJ-DRN'
015600       WHEN 'AFF-DRN'
015700         MOVE 'TRAITER'         TO DOC-CTL-FCT
015800         CALL 'DOCBUPD1'        USING DOC-CTL-BLOCK
015900                                       TRN-ENREGISTREMENT
016000         ADD 1                  TO W-CPT-MAJ
016100       WHEN OTHER
016200         MOVE '99'              TO DOC-CTL-RC
016300         MOVE 'CL - code demande inconnu.' TO DOC-CTL-MSG
016400         ADD 1                  TO W-CPT-REJET
016500         DISPLAY 'CL - rejet (projet/code) : '
016600                 W-DDI-PROJET '/' W-DDI-CODE
016700     END-EVALUATE
016800     IF DOC-CTLA-RC NOT = '00'
016900       DISPLAY 'CL - ANOMALIE (' DOC-CTLA-FCT '/'
017000               DOC-CTLA-RC ') - ' DOC-CTL-MSG
017100     ELSE
017200       DISPLAY 'CL - ' DOC-CTL-MSG
017300     END-IF
017400     .
017500
017600*****************************************************************
017700* Lit la demande suivante du fichier de pilotage.
017800*****************************************************************
017900 LIRE-UNE-DEMANDE.
018000     READ TRANSACTIONS
018100       AT END
018200         SET W-FIN-FIC-OUI TO TRUE
018300       NOT AT END
018400         ADD 1 TO W-CPT-LU
018500         MOVE TRN-CODE          TO W-DD-CODE
018600         MOVE TRN-PROJET        TO W-DD-PROJET
018700     END-READ
018800     .
018900
019000*****************************************************************
019100* Ferme le CANDIDATE-REPORT et le fichier de pilotage, affiche
019200* le compte-rendu des compteurs du batch.
019300*****************************************************************
019400 FERMETURE.
019500     MOVE 'FERMER'              TO DOC-CTL-FCT
019600     CALL 'DOCBASG1'            USING DOC-CTL-BLOCK
019700                                       TRN-ENREGISTREMENT
019800     CLOSE TRANSACTIONS
019900     DISPLAY 'CL - Demandes lues       : ' W-CPT-LU
020000     DISPLAY 'CL - Appariements traites: ' W-CPT-MATCH
020100     DISPLAY 'CL - Mises a jour traitees: ' W-CPT-MAJ
020200     DISPLAY 'CL - Demandes rejetees   : ' W-CPT-REJET
020300     DISPLAY 'CL - Recapitulatif inverse (rejet/maj/'
020400             'match/lu) : ' W-CPTI-REJET '/' W-CPTI-MAJ '/'
020500             W-CPTI-MATCH '/' W-CPTI-LU
020600     .
020700
020800 END PROGRAM DOCLRUN1.

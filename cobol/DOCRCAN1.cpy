000100*****************************************************************
000200*    DOCRCAN1  -  RESULTAT "CANDIDAT PILOTE" (ASSIGNMENT MATCHER)
000300*    -------------------------------------------------------------
000400*    Une occurrence par pilote retenu pour une mission, classee
000500*    par note decroissante avant ecriture au CANDIDATE-REPORT.
000600*****************************************************************
000700*    MAINTENANCE
000800*    26/03/1986 ODO  CR-0008  Creation du resultat candidat pil.
000900*    22/07/1991 MLG  CR-0124  Ajout FILLER de reserve.
001000*****************************************************************
001100 01  CAN-RESULTAT-PILOTE.
001200     05  CAN-PIL-ID               PIC X(05).
001300     05  CAN-PIL-NOM              PIC X(20).
001400     05  CAN-PIL-LOC              PIC X(12).
001500     05  CAN-PIL-STATUT           PIC X(10).
001600*        Indicateur meme localisation que la mission (O/N)
001700     05  CAN-PIL-MEME-LOC         PIC X(01).
001800*        Indicateur disponible (O/N)
001900     05  CAN-PIL-DISPO            PIC X(01).
002000*        Note de pertinence (entier signe)
002100     05  CAN-PIL-NOTE             PIC S9(03)  COMP.
002200*        Texte de recommandation
002300     05  CAN-PIL-RECOMMANDATION   PIC X(35).
002400     05  FILLER                   PIC X(14).

000100*****************************************************************
000200*                    C O U C H E  M E T I E R
000300*                    ------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCBASG1
000700* DESCRIPTION      : APPARIEMENT PILOTES/DRONES POUR UN PROJET.
000800*    POUR LE PROJET PASSE EN DEMANDE : CLASSE LES PILOTES PUIS
000900*    LES DRONES APTES PAR NOTE DE PERTINENCE DECROISSANTE, PUIS
001000*    PROPOSE DES CANDIDATS DE REAFFECTATION SI LE PROJET EST
001100*    URGENT ET QU'AUCUN PILOTE N'EST IMMEDIATEMENT DISPONIBLE.
001200*    ECRIT LE RESULTAT AU CANDIDATE-REPORT.
001300*****************************************************************
001400*    MAINTENANCE
001500*    05/04/1986 ODO  CR-0015  Creation de l'appariement.
001600*    11/11/1989 JCB  CR-0085  Ajout de la derivation de capacite
001700*                             drone et de la reaffectation.
001800*    29/07/1991 MLG  CR-0131  Bornage des tables a 50 candidats ;
001900*                             trace du dernier pilote/drone lu.
002000*    14/01/1999 RPT  CR-0409  Revue an 2000 - comparaison de
002100*                             dates en chaine AAAA-MM-JJ, rien a
002200*                             changer.
002300*    17/09/2006 FXM  CR-0513  Correction : tri instable des
002400*                             candidats a egalite de note.
002500*    03/06/2011 GHT  CR-0561  Trace du dernier pilote/drone lu
002600*                             emise en fin de balayage de chaque
002700*                             registre (vues inversees).
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.      DOCBASG1.
003100 AUTHOR.          Olivier DOSSMANN.
003200 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
003300                   DRONE.
003400 DATE-WRITTEN.    19860405.
003500 DATE-COMPILED.
003600 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. ZIA.
004100 OBJECT-COMPUTER. VIRTEL.
004200 SPECIAL-NAMES.
004300     C01                    IS TOP-OF-FORM
004400     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004500     UPSI-0                 IS DOC-SW-RELANCE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    Registre des pilotes, balaye en totalite pour chaque projet
004900     SELECT PILOT-ROSTER ASSIGN TO PILOTROS
005000         FILE STATUS IS W-PILOTROS-ETAT.
005100*    Parc de drones, balaye en totalite pour chaque projet
005200     SELECT DRONE-FLEET ASSIGN TO DRONEFLT
005300         FILE STATUS IS W-DRONEFLT-ETAT.
005400*    Rapport des candidats, ouvert une fois pour tout le batch
005500     SELECT CANDIDATE-REPORT ASSIGN TO CANDREP
005600         FILE STATUS IS W-CANDREP-ETAT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PILOT-ROSTER RECORDING MODE F.
006100     COPY DOCRPIL1.
006200 FD  DRONE-FLEET RECORDING MODE F.
006300     COPY DOCRDRN1.
006400 FD  CANDIDATE-REPORT RECORDING MODE F.
006500 01  CAN-LIGNE-FIC              PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800*    Codes d'etat des fichiers
006900 01  W-PILOTROS-ETAT            PIC X(02).
007000 01  W-DRONEFLT-ETAT            PIC X(02).
007100 01  W-CANDREP-ETAT             PIC X(02).
007200
007300 01  W-INDICATEURS.
007400     05  W-FIN-FIC              PIC 9.
007500         88  W-FIN-FIC-OUI              VALUE 1.
007600         88  W-FIN-FIC-NON              VALUE 0.
007700     05  W-PROJET-TROUVE        PIC 9.
007800         88  W-PROJET-TROUVE-OUI        VALUE 1.
007900         88  W-PROJET-TROUVE-NON        VALUE 0.
008000     05  W-RAPPORT-OUVERT       PIC 9.
008100         88  W-RAPPORT-OUVERT-OUI       VALUE 1.
008200         88  W-RAPPORT-OUVERT-NON       VALUE 0.
008300
008400*    Compteurs (toujours en COMP dans cette maison)
008500 01  W-COMPTEURS.
008600     05  W-CPT-LEC-PIL          PIC 9(05)  COMP.
008700     05  W-CPT-LEC-DRN          PIC 9(05)  COMP.
008800     05  W-NB-CAND-PIL          PIC 9(02)  COMP.
008900     05  W-NB-CAND-DRN          PIC 9(02)  COMP.
009000     05  W-NB-REAFFECT          PIC 9(02)  COMP.
009100
009200*    Bornes des tables de candidats
009300 01  W-LIMITES.
009400     05  W-MAX-CAND             PIC 9(02)  COMP  VALUE 50.
009500
009600*    Indices et subscripts de balayage (toujours en COMP)
009700 01  W-INDICES.
009800     05  W-IX-EXIG              PIC 9(01)  COMP.
009900     05  W-IX-DET               PIC 9(01)  COMP.
010000     05  W-IX-TCP               PIC 9(02)  COMP.
010100     05  W-IX-TCD               PIC 9(02)  COMP.
010200     05  W-IX-SHIFT             PIC 9(02)  COMP.
010300     05  W-CNT-EXTRA            PIC 9(02)  COMP.
010400     05  W-CNT-SOUS-CHAINE      PIC 9(02)  COMP.
010500
010600*    Criteres du projet recherche, ramenes par DOCPMSN1
010700 01  W-PROJET-COURANT.
010800     05  W-PRJ-ID               PIC X(06).
010900     05  W-PRJ-COMP             PIC X(12)  OCCURS 4 TIMES.
011000     05  W-PRJ-CERTIF           PIC X(12)  OCCURS 3 TIMES.
011100     05  W-PRJ-LOC              PIC X(12).
011200     05  W-PRJ-PRIORITE         PIC X(10).
011300     05  W-PRJ-DEBUT            PIC X(10).
011400     05  W-PRJ-FIN              PIC X(10).
011500
011600*    Capacites exigees, derivees des competences du projet
011700 01  W-CAPACITES-EXIGEES.
011800     05  W-CAP-THERMAL          PIC 9.
011900         88  W-CAP-THERMAL-OUI          VALUE 1.
012000         88  W-CAP-THERMAL-NON          VALUE 0.
012100     05  W-CAP-LIDAR            PIC 9.
012200         88  W-CAP-LIDAR-OUI            VALUE 1.
012300         88  W-CAP-LIDAR-NON            VALUE 0.
012400
012500*    Zone de travail pour le repliement en majuscules d'une
012600*    competence exigee, avant recherche de sous-chaine.
012700 01  W-COMP-MAJ                 PIC X(12).
012800
012900*    Staging d'un candidat pilote avant insertion dans la table
013000     COPY DOCRCAN1.
013100
013200*    Staging d'un candidat drone avant insertion dans la table
013300     COPY DOCRCAD1.
013400
013500*    Table des candidats pilotes, classee par note decroissante
013600 01  W-TAB-CAND-PIL.
013700     05  W-TCP-ENTREE OCCURS 50 TIMES INDEXED BY W-IX-TCP-I.
013800         10  W-TCP-ID           PIC X(05).
013900         10  W-TCP-NOM          PIC X(20).
014000         10  W-TCP-LOC          PIC X(12).
014100         10  W-TCP-STATUT       PIC X(10).
014200         10  W-TCP-MEME-LOC     PIC X(01).
014300         10  W-TCP-DISPO        PIC X(01).
014400         10  W-TCP-NOTE         PIC S9(03) COMP.
014500         10  W-TCP-RECO         PIC X(35).
014600
014700*    Table des candidats drones, classee par note decroissante
014800 01  W-TAB-CAND-DRN.
014900     05  W-TCD-ENTREE OCCURS 50 TIMES INDEXED BY W-IX-TCD-I.
015000         10  W-TCD-ID           PIC X(05).
015100         10  W-TCD-MODELE       PIC X(20).
015200         10  W-TCD-LOC          PIC X(12).
015300         10  W-TCD-STATUT       PIC X(12).
015400         10  W-TCD-MEME-LOC     PIC X(01).
015500         10  W-TCD-DISPO        PIC X(01).
015600         10  W-TCD-MAINT        PIC X(10).
015700         10  W-TCD-NOTE         PIC S9(03) COMP.
015800
015900*    Table des candidats de reaffectation (ordre de balayage,
016000*    pas de classement exige par le cahier des charges)
016100 01  W-TAB-REAFFECT.
016200     05  W-TRF-ENTREE OCCURS 50 TIMES INDEXED BY W-IX-TRF-I.
016300         10  W-TRF-ID           PIC X(05).
016400         10  W-TRF-NOM          PIC X(20).
016500         10  W-TRF-AFFECT       PIC X(06).
016600         10  W-TRF-PRIORITE     PIC X(10).
016700         10  W-TRF-LOC          PIC X(12).
016800
016900*    Trace du dernier pilote lu, pour DISPLAY diagnostic
017000 01  W-DERNIER-LU-PIL.
017100     05  W-DLP-ID               PIC X(05).
017200     05  W-DLP-NOM              PIC X(20).
017300     05  FILLER                 PIC X(20).
017400*    Vue inversee (nom avant cle) utilisee pour la ligne de
017500*    trace en fin de balayage du registre pilote (CR-0561).
017600 01  W-DERNIER-LU-PIL-INVERSE REDEFINES W-DERNIER-LU-PIL.
017700     05  W-DLPI-NOM             PIC X(20).
017800     05  W-DLPI-ID              PIC X(05).
017900     05  FILLER                 PIC X(20).
018000
018100*    Trace du dernier drone lu, pour DISPLAY diagnostic
018200 01  W-DERNIER-LU-DRN.
018300     05  W-DLD-ID               PIC X(05).
018400     05  W-DLD-MODELE           PIC X(20).
018500     05  FILLER                 PIC X(20).
018600*    Vue inversee (modele avant cle) utilisee pour la ligne de
018700*    trace en fin de balayage du parc drone (CR-0561).
018800 01  W-DERNIER-LU-DRN-INVERSE REDEFINES W-DERNIER-LU-DRN.
018900     05  W-DLDI-MODELE          PIC X(20).
019000     05  W-DLDI-ID              PIC X(05).
019100     05  FILLER                 PIC X(20).
019200
019300*    Ligne d'impression generique (132) et ses vues par type
019400*    de ligne - habitude de la maison pour les lignes de
019500*    compte-rendu.
019600 01  W-LIGNE-RAPPORT.
019700     05  W-LR-CORPS             PIC X(132).
019800 01  W-LIGNE-ENTETE REDEFINES W-LIGNE-RAPPORT.
019900     05  W-LE-PROJET            PIC X(06).
020000     05  FILLER                 PIC X(02).
020100     05  W-LE-LOC               PIC X(12).
020200     05  FILLER                 PIC X(02).
020300     05  W-LE-PRIORITE          PIC X(10).
020400     05  FILLER                 PIC X(02).
020500     05  W-LE-COMP              PIC X(50).
020600     05  FILLER                 PIC X(02).
020700     05  W-LE-CERTIF            PIC X(44).
020800     05  FILLER                 PIC X(02).
020900 01  W-LIGNE-DET-PIL REDEFINES W-LIGNE-RAPPORT.
021000     05  W-LDP-ID               PIC X(05).
021100     05  FILLER                 PIC X(01).
021200     05  W-LDP-NOM              PIC X(20).
021300     05  FILLER                 PIC X(01).
021400     05  W-LDP-LOC              PIC X(12).
021500     05  FILLER                 PIC X(01).
021600     05  W-LDP-STATUT           PIC X(10).
021700     05  FILLER                 PIC X(01).
021800     05  W-LDP-MEME-LOC         PIC X(01).
021900     05  FILLER                 PIC X(01).
022000     05  W-LDP-DISPO            PIC X(01).
022100     05  FILLER                 PIC X(01).
022200     05  W-LDP-NOTE             PIC ZZ9.
022300     05  FILLER                 PIC X(01).
022400     05  W-LDP-RECO             PIC X(35).
022500     05  FILLER                 PIC X(38).
022600 01  W-LIGNE-DET-DRN REDEFINES W-LIGNE-RAPPORT.
022700     05  W-LDD-ID               PIC X(05).
022800     05  FILLER                 PIC X(01).
022900     05  W-LDD-MODELE           PIC X(20).
023000     05  FILLER                 PIC X(01).
023100     05  W-LDD-LOC              PIC X(12).
023200     05  FILLER                 PIC X(01).
023300     05  W-LDD-STATUT           PIC X(12).
023400     05  FILLER                 PIC X(01).
023500     05  W-LDD-MEME-LOC         PIC X(01).
023600     05  FILLER                 PIC X(01).
023700     05  W-LDD-DISPO            PIC X(01).
023800     05  FILLER                 PIC X(01).
023900     05  W-LDD-MAINT            PIC X(10).
024000     05  FILLER                 PIC X(01).
024100     05  W-LDD-NOTE             PIC ZZ9.
024200     05  FILLER                 PIC X(61).
024300
024400*    Zone d'echange avec l'accesseur physique des missions,
024500*    utilisee pour la localisation du projet et la reaffectation
024600     COPY DOCXMSN1 REPLACING ==:PROG:== BY ==XMSN==.
024700
024800 LINKAGE SECTION.
024900*    Bloc de commande partage par toutes les couches
025000     COPY DOCCPIL.
025100*    Demande transmise par la couche logique (un enregistrement
025200*    du fichier de pilotage DOCRTRN1)
025300     COPY DOCRTRN1.
025400
025500 PROCEDURE DIVISION USING DOC-CTL-BLOCK TRN-ENREGISTREMENT.
025600 DEBUT.
025700     EVALUATE DOC-CTL-FCT
025800       WHEN 'OUVRIR'   PERFORM OUVRIR-RAPPORT
025900       WHEN 'MATCH'    PERFORM TRT-DEMANDE
026000       WHEN 'FERMER'   PERFORM FERMER-RAPPORT
026100       WHEN OTHER
026200         MOVE '99'                          TO DOC-CTL-RC
026300         MOVE 'MET-ASG, fonction inconnue.'  TO DOC-CTL-MSG
026400     END-EVALUATE
026500     GOBACK
026600     .
026700
026800*****************************************************************
026900* Ouverture du CANDIDATE-REPORT pour tout le batch (appelee une
027000* seule fois par la couche logique, avant la boucle de demandes).
027100*****************************************************************
027200 OUVRIR-RAPPORT.
027300     OPEN OUTPUT CANDIDATE-REPORT
027400     SET W-RAPPORT-OUVERT-OUI TO TRUE
027500     MOVE '00'                      TO DOC-CTL-RC
027600     MOVE 'MET-ASG, rapport ouvert.' TO DOC-CTL-MSG
027700     .
027800
027900*****************************************************************
028000* Fermeture du CANDIDATE-REPORT en fin de batch.
028100*****************************************************************
028200 FERMER-RAPPORT.
028300     CLOSE CANDIDATE-REPORT
028400     SET W-RAPPORT-OUVERT-NON TO TRUE
028500     MOVE '00'                      TO DOC-CTL-RC
028600     MOVE 'MET-ASG, rapport ferme.'  TO DOC-CTL-MSG
028700     .
028800
028900*****************************************************************
029000* Traitement complet d'une demande d'appariement pour le projet
029100* porte par TRN-PROJET.
029200*****************************************************************
029300 TRT-DEMANDE.
029400     PERFORM LOC-PROJET
029500     IF W-PROJET-TROUVE-OUI
029600       PERFORM TRT-PILOTES
029700       PERFORM TRT-DRONES
029800       PERFORM TRT-REAFFECT
029900       MOVE '00'                        TO DOC-CTL-RC
030000       MOVE 'MET-ASG, appariement OK.'   TO DOC-CTL-MSG
030100     ELSE
030200       MOVE '10'                        TO DOC-CTL-RC
030300       MOVE 'MET-ASG, projet non trouve.' TO DOC-CTL-MSG
030400     END-IF
030500     .
030600
030700*****************************************************************
030800* Localise le projet demande via l'accesseur physique des
030900* missions ; ramene ses criteres dans W-PROJET-COURANT.
031000*****************************************************************
031100 LOC-PROJET.
031200     MOVE TRN-PROJET                TO XMSN-ENT-LEC-ID
031300     MOVE 'SELECT'                  TO DOC-CTL-FCT
031400     CALL 'DOCPMSN1'                USING DOC-CTL-BLOCK XMSN
031500     IF DOC-CTL-RC = '00'
031600       SET W-PROJET-TROUVE-OUI      TO TRUE
031700       MOVE TRN-PROJET              TO W-PRJ-ID
031800       MOVE XMSN-SOR-LEC-COMP (1)   TO W-PRJ-COMP (1)
031900       MOVE XMSN-SOR-LEC-COMP (2)   TO W-PRJ-COMP (2)
032000       MOVE XMSN-SOR-LEC-COMP (3)   TO W-PRJ-COMP (3)
032100       MOVE XMSN-SOR-LEC-COMP (4)   TO W-PRJ-COMP (4)
032200       MOVE XMSN-SOR-LEC-CERTIF (1) TO W-PRJ-CERTIF (1)
032300       MOVE XMSN-SOR-LEC-CERTIF (2) TO W-PRJ-CERTIF (2)
032400       MOVE XMSN-SOR-LEC-CERTIF (3) TO W-PRJ-CERTIF (3)
032500       MOVE XMSN-SOR-LEC-LOC        TO W-PRJ-LOC
032600       MOVE XMSN-SOR-LEC-PRIOR      TO W-PRJ-PRIORITE
032700       MOVE XMSN-SOR-LEC-DEBUT      TO W-PRJ-DEBUT
032800       MOVE XMSN-SOR-LEC-FIN        TO W-PRJ-FIN
032900     ELSE
033000       SET W-PROJET-TROUVE-NON      TO TRUE
033100     END-IF
033200     .
033300
033400*****************************************************************
033500* Pilotes : balayage complet du registre, notation, classement
033600* et ecriture de la section du rapport.
033700*****************************************************************
033800 TRT-PILOTES.
033900     MOVE ZERO TO W-NB-CAND-PIL
034000     OPEN INPUT PILOT-ROSTER
034100     SET W-FIN-FIC-NON TO TRUE
034200     PERFORM SCAN-PILOTES UNTIL W-FIN-FIC-OUI
034300     CLOSE PILOT-ROSTER
034400     DISPLAY 'MET-ASG, dernier pilote lu (id/nom) : '
034500             W-DLPI-ID '/' W-DLPI-NOM
034600     PERFORM RAPPORT-ENTETE
034700     PERFORM RAPPORT-PILOTES
034800     .
034900
035000*****************************************************************
035100* Lit un pilote ; s'il detient toutes les competences et
035200* certifications exigees, le note et l'insere dans la table.
035300*****************************************************************
035400 SCAN-PILOTES.
035500     READ PILOT-ROSTER
035600       AT END
035700         SET W-FIN-FIC-OUI TO TRUE
035800       NOT AT END
035900         ADD 1 TO W-CPT-LEC-PIL
036000         MOVE PIL-ID  TO W-DLP-ID
036100         MOVE PIL-NOM TO W-DLP-NOM
036200         PERFORM NOTE-PILOTE
036300     END-READ
036400     .
036500
036600*****************************************************************
036700* Applique la porte d'admissibilite et, si franchie, calcule la
036800* note de pertinence et insere le candidat dans la table.
036900*****************************************************************
037000 NOTE-PILOTE.
037100     PERFORM VERIF-EXIGENCES-PIL
037200     IF W-PROJET-TROUVE-OUI
037300*      (indicateur reutilise comme porte locale : mis a NON par
037400*      VERIF-EXIGENCES-PIL si une exigence manque)
037500       MOVE 50                      TO CAN-PIL-NOTE
037600       IF PIL-STATUT = 'Available' AND PIL-DISPO-DEPUIS
037700           NOT > W-PRJ-DEBUT
037800         ADD 30 TO CAN-PIL-NOTE
037900       END-IF
038000       IF PIL-LOCALISATION = W-PRJ-LOC
038100         ADD 20 TO CAN-PIL-NOTE
038200         MOVE 'O' TO CAN-PIL-MEME-LOC
038300       ELSE
038400         MOVE 'N' TO CAN-PIL-MEME-LOC
038500       END-IF
038600       PERFORM COMPTER-COMP-EXTRA
038700       COMPUTE CAN-PIL-NOTE = CAN-PIL-NOTE + (W-CNT-EXTRA * 2)
038800       IF PIL-STATUT = 'Available'
038900         MOVE 'O' TO CAN-PIL-DISPO
039000       ELSE
039100         MOVE 'N' TO CAN-PIL-DISPO
039200       END-IF
039300       PERFORM TEXTE-RECOMMANDATION
039400       MOVE PIL-ID                  TO CAN-PIL-ID
039500       MOVE PIL-NOM                 TO CAN-PIL-NOM
039600       MOVE PIL-LOCALISATION        TO CAN-PIL-LOC
039700       MOVE PIL-STATUT              TO CAN-PIL-STATUT
039800       PERFORM INSERER-CAND-PIL
039900     END-IF
040000     .
040100
040200*****************************************************************
040300* Verifie que le pilote detient toutes les competences et
040400* certifications exigees par le projet (porte d'admissibilite).
040500* W-PROJET-TROUVE est reutilise comme porte locale le temps du
040600* controle ; il est retabli a OUI si la porte est franchie.
040700*****************************************************************
040800 VERIF-EXIGENCES-PIL.
040900     SET W-PROJET-TROUVE-OUI TO TRUE
041000     PERFORM VERIF-UNE-COMP-PIL VARYING W-IX-EXIG FROM 1 BY 1
041100       UNTIL W-IX-EXIG > 4 OR W-PROJET-TROUVE-NON
041200     PERFORM VERIF-UNE-CERTIF-PIL VARYING W-IX-EXIG FROM 1 BY 1
041300       UNTIL W-IX-EXIG > 3 OR W-PROJET-TROUVE-NON
041400     .
041500
041600*****************************************************************
041700* Le pilote detient-il la competence exigee courante (indice
041800* W-IX-EXIG) ? Sinon, la porte est refermee.
041900*****************************************************************
042000 VERIF-UNE-COMP-PIL.
042100     IF W-PRJ-COMP (W-IX-EXIG) NOT = SPACES
042200       IF PIL-COMPETENCE (1) NOT = W-PRJ-COMP (W-IX-EXIG)
042300         AND PIL-COMPETENCE (2) NOT = W-PRJ-COMP (W-IX-EXIG)
042400         AND PIL-COMPETENCE (3) NOT = W-PRJ-COMP (W-IX-EXIG)
042500         AND PIL-COMPETENCE (4) NOT = W-PRJ-COMP (W-IX-EXIG)
042600         SET W-PROJET-TROUVE-NON TO TRUE
042700       END-IF
042800     END-IF
042900     .
043000
043100*****************************************************************
043200* Le pilote detient-il la certification exigee courante
043300* (indice W-IX-EXIG) ? Sinon, la porte est refermee.
043400*****************************************************************
043500 VERIF-UNE-CERTIF-PIL.
043600     IF W-PRJ-CERTIF (W-IX-EXIG) NOT = SPACES
043700       IF PIL-CERTIF (1) NOT = W-PRJ-CERTIF (W-IX-EXIG)
043800         AND PIL-CERTIF (2) NOT = W-PRJ-CERTIF (W-IX-EXIG)
043900         AND PIL-CERTIF (3) NOT = W-PRJ-CERTIF (W-IX-EXIG)
044000         SET W-PROJET-TROUVE-NON TO TRUE
044100       END-IF
044200     END-IF
044300     .
044400
044500*****************************************************************
044600* Compte les competences detenues par le pilote qui ne figurent
044700* pas parmi les competences exigees (bonus de polyvalence).
044800*****************************************************************
044900 COMPTER-COMP-EXTRA.
045000     MOVE ZERO TO W-CNT-EXTRA
045100     PERFORM COMPTER-UNE-COMP-EXTRA VARYING W-IX-DET
045200       FROM 1 BY 1 UNTIL W-IX-DET > 4
045300     .
045400
045500*****************************************************************
045600* La competence detenue courante (indice W-IX-DET) est-elle en
045700* dehors de l'ensemble exige ? Si oui, bonifie le compteur.
045800*****************************************************************
045900 COMPTER-UNE-COMP-EXTRA.
046000     IF PIL-COMPETENCE (W-IX-DET) NOT = SPACES
046100       IF PIL-COMPETENCE (W-IX-DET) NOT = W-PRJ-COMP (1)
046200         AND PIL-COMPETENCE (W-IX-DET) NOT = W-PRJ-COMP (2)
046300         AND PIL-COMPETENCE (W-IX-DET) NOT = W-PRJ-COMP (3)
046400         AND PIL-COMPETENCE (W-IX-DET) NOT = W-PRJ-COMP (4)
046500         ADD 1 TO W-CNT-EXTRA
046600       END-IF
046700     END-IF
046800     .
046900
047000*****************************************************************
047100* Texte de recommandation : l'indicateur "disponible" utilise
047200* ici est le statut seul (PIL-STATUT = 'Available'), distinct de
047300* la condition combinee avec la date utilisee pour la note.
047400*****************************************************************
047500 TEXTE-RECOMMANDATION.
047600     EVALUATE TRUE
047700       WHEN PIL-STATUT = 'Available' AND CAN-PIL-MEME-LOC = 'O'
047800         MOVE 'Excellent match - Ready to deploy'
047900                                    TO CAN-PIL-RECOMMANDATION
048000       WHEN PIL-STATUT = 'Available'
048100         MOVE 'Good match - Different location'
048200                                    TO CAN-PIL-RECOMMANDATION
048300       WHEN OTHER
048400         MOVE 'Qualified but not available'
048500                                    TO CAN-PIL-RECOMMANDATION
048600     END-EVALUATE
048700     .
048800
048900*****************************************************************
049000* Insere le candidat pilote courant dans la table, a la position
049100* qui conserve le classement decroissant par note (tri stable :
049200* un nouvel arrivant est place apres tous les candidats de note
049300* egale deja presents).
049400*****************************************************************
049500 INSERER-CAND-PIL.
049600     IF W-NB-CAND-PIL < W-MAX-CAND
049700       PERFORM TROUVER-POSITION-PIL
049800         VARYING W-IX-TCP FROM 1 BY 1
049900         UNTIL W-IX-TCP > W-NB-CAND-PIL
050000            OR W-TCP-NOTE (W-IX-TCP) < CAN-PIL-NOTE
050100       PERFORM DECALER-CAND-PIL
050200         VARYING W-IX-SHIFT FROM W-NB-CAND-PIL BY -1
050300         UNTIL W-IX-SHIFT < W-IX-TCP
050400       MOVE CAN-PIL-ID              TO W-TCP-ID (W-IX-TCP)
050500       MOVE CAN-PIL-NOM             TO W-TCP-NOM (W-IX-TCP)
050600       MOVE CAN-PIL-LOC             TO W-TCP-LOC (W-IX-TCP)
050700       MOVE CAN-PIL-STATUT          TO W-TCP-STATUT (W-IX-TCP)
050800       MOVE CAN-PIL-MEME-LOC        TO W-TCP-MEME-LOC (W-IX-TCP)
050900       MOVE CAN-PIL-DISPO           TO W-TCP-DISPO (W-IX-TCP)
051000       MOVE CAN-PIL-NOTE            TO W-TCP-NOTE (W-IX-TCP)
051100       MOVE CAN-PIL-RECOMMANDATION  TO W-TCP-RECO (W-IX-TCP)
051200       ADD 1 TO W-NB-CAND-PIL
051300     END-IF
051400     .
051500
051600*****************************************************************
051700* Corps (vide) de la recherche de position : tout le travail est
051800* dans la clause UNTIL du PERFORM appelant.
051900*****************************************************************
052000 TROUVER-POSITION-PIL.
052100     CONTINUE
052200     .
052300
052400*****************************************************************
052500* Decale d'un rang vers la fin les candidats pilotes situes a la
052600* position d'insertion et au-dela, pour liberer une place.
052700*****************************************************************
052800 DECALER-CAND-PIL.
052900     MOVE W-TCP-ENTREE (W-IX-SHIFT) TO W-TCP-ENTREE (W-IX-SHIFT
053000                                        + 1)
053100     .
053200
053300*****************************************************************
053400* Drones : derivation des capacites exigees, balayage complet du
053500* parc, notation, classement et ecriture de la section du
053600* rapport.
053700*****************************************************************
053800 TRT-DRONES.
053900     MOVE ZERO TO W-NB-CAND-DRN
054000     PERFORM DERIVER-CAPACITES
054100     OPEN INPUT DRONE-FLEET
054200     SET W-FIN-FIC-NON TO TRUE
054300     PERFORM SCAN-DRONES UNTIL W-FIN-FIC-OUI
054400     CLOSE DRONE-FLEET
054500     DISPLAY 'MET-ASG, dernier drone lu (modele/id) : '
054600             W-DLDI-MODELE '/' W-DLDI-ID
054700     PERFORM RAPPORT-DRONES
054800     .
054900
055000*****************************************************************
055100* Derive les capacites exigees a partir du texte des competences
055200* du projet : "thermal" => Thermal ; "mapping" ou "lidar" =>
055300* LiDAR (recherche insensible a la casse, par repliement en
055400* majuscules puis comptage de sous-chaine).
055500*****************************************************************
055600 DERIVER-CAPACITES.
055700     SET W-CAP-THERMAL-NON TO TRUE
055800     SET W-CAP-LIDAR-NON   TO TRUE
055900     PERFORM DERIVER-UNE-COMP VARYING W-IX-EXIG FROM 1 BY 1
056000       UNTIL W-IX-EXIG > 4
056100     .
056200
056300*****************************************************************
056400* Replie en majuscules la competence exigee courante et teste
056500* les sous-chaines THERMAL / MAPPING / LIDAR.
056600*****************************************************************
056700 DERIVER-UNE-COMP.
056800     IF W-PRJ-COMP (W-IX-EXIG) NOT = SPACES
056900       MOVE W-PRJ-COMP (W-IX-EXIG) TO W-COMP-MAJ
057000       INSPECT W-COMP-MAJ CONVERTING
057100         'abcdefghijklmnopqrstuvwxyz' TO
057200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
057300       MOVE ZERO TO W-CNT-SOUS-CHAINE
057400       INSPECT W-COMP-MAJ TALLYING W-CNT-SOUS-CHAINE
057500         FOR ALL 'THERMAL'
057600       IF W-CNT-SOUS-CHAINE > 0
057700         SET W-CAP-THERMAL-OUI TO TRUE
057800       END-IF
057900       MOVE ZERO TO W-CNT-SOUS-CHAINE
058000       INSPECT W-COMP-MAJ TALLYING W-CNT-SOUS-CHAINE
058100         FOR ALL 'MAPPING'
058200       IF W-CNT-SOUS-CHAINE > 0
058300         SET W-CAP-LIDAR-OUI TO TRUE
058400       END-IF
058500       MOVE ZERO TO W-CNT-SOUS-CHAINE
058600       INSPECT W-COMP-MAJ TALLYING W-CNT-SOUS-CHAINE
058700         FOR ALL 'LIDAR'
058800       IF W-CNT-SOUS-CHAINE > 0
058900         SET W-CAP-LIDAR-OUI TO TRUE
059000       END-IF
059100     END-IF
059200     .
059300
059400*****************************************************************
059500* Lit un drone ; s'il n'est pas en maintenance, le note et
059600* l'insere dans la table des candidats.
059700*****************************************************************
059800 SCAN-DRONES.
059900     READ DRONE-FLEET
060000       AT END
060100         SET W-FIN-FIC-OUI TO TRUE
060200       NOT AT END
060300         ADD 1 TO W-CPT-LEC-DRN
060400         MOVE DRN-ID     TO W-DLD-ID
060500         MOVE DRN-MODELE TO W-DLD-MODELE
060600         IF DRN-STATUT NOT = 'Maintenance'
060700           PERFORM NOTE-DRONE
060800         END-IF
060900     END-READ
061000     .
061100
061200*****************************************************************
061300* Calcule la note de pertinence d'un drone et l'insere dans la
061400* table des candidats.
061500*****************************************************************
061600 NOTE-DRONE.
061700     MOVE ZERO TO CAN-DRN-NOTE
061800     IF DRN-STATUT = 'Available'
061900       ADD 40 TO CAN-DRN-NOTE
062000       MOVE 'O' TO CAN-DRN-DISPO
062100     ELSE
062200       MOVE 'N' TO CAN-DRN-DISPO
062300     END-IF
062400     IF DRN-LOCALISATION = W-PRJ-LOC
062500       ADD 30 TO CAN-DRN-NOTE
062600       MOVE 'O' TO CAN-DRN-MEME-LOC
062700     ELSE
062800       MOVE 'N' TO CAN-DRN-MEME-LOC
062900     END-IF
063000     IF W-CAP-THERMAL-OUI OR W-CAP-LIDAR-OUI
063100       IF (W-CAP-THERMAL-OUI AND
063200             (DRN-CAPACITE (1) = 'Thermal' OR
063300              DRN-CAPACITE (2) = 'Thermal' OR
063400              DRN-CAPACITE (3) = 'Thermal'))
063500         OR (W-CAP-LIDAR-OUI AND
063600             (DRN-CAPACITE (1) = 'LiDAR' OR
063700              DRN-CAPACITE (2) = 'LiDAR' OR
063800              DRN-CAPACITE (3) = 'LiDAR'))
063900         ADD 30 TO CAN-DRN-NOTE
064000       END-IF
064100     ELSE
064200       ADD 20 TO CAN-DRN-NOTE
064300     END-IF
064400     MOVE DRN-ID             TO CAN-DRN-ID
064500     MOVE DRN-MODELE         TO CAN-DRN-MODELE
064600     MOVE DRN-LOCALISATION   TO CAN-DRN-LOC
064700     MOVE DRN-STATUT         TO CAN-DRN-STATUT
064800     MOVE DRN-MAINT-PREVUE   TO CAN-DRN-MAINT
064900     PERFORM INSERER-CAND-DRN
065000     .
065100
065200*****************************************************************
065300* Insere le candidat drone courant dans la table, a la position
065400* qui conserve le classement decroissant par note (tri stable).
065500*****************************************************************
065600 INSERER-CAND-DRN.
065700     IF W-NB-CAND-DRN < W-MAX-CAND
065800       PERFORM TROUVER-POSITION-DRN
065900         VARYING W-IX-TCD FROM 1 BY 1
066000         UNTIL W-IX-TCD > W-NB-CAND-DRN
066100            OR W-TCD-NOTE (W-IX-TCD) < CAN-DRN-NOTE
066200       PERFORM DECALER-CAND-DRN
066300         VARYING W-IX-SHIFT FROM W-NB-CAND-DRN BY -1
066400         UNTIL W-IX-SHIFT < W-IX-TCD
066500       MOVE CAN-DRN-ID              TO W-TCD-ID (W-IX-TCD)
066600       MOVE CAN-DRN-MODELE          TO W-TCD-MODELE (W-IX-TCD)
066700       MOVE CAN-DRN-LOC             TO W-TCD-LOC (W-IX-TCD)
066800       MOVE CAN-DRN-STATUT          TO W-TCD-STATUT (W-IX-TCD)
066900       MOVE CAN-DRN-MEME-LOC        TO W-TCD-MEME-LOC (W-IX-TCD)
067000       MOVE CAN-DRN-DISPO           TO W-TCD-DISPO (W-IX-TCD)
067100       MOVE CAN-DRN-MAINT           TO W-TCD-MAINT (W-IX-TCD)
067200       MOVE CAN-DRN-NOTE            TO W-TCD-NOTE (W-IX-TCD)
067300       ADD 1 TO W-NB-CAND-DRN
067400     END-IF
067500     .
067600
067700 TROUVER-POSITION-DRN.
067800     CONTINUE
067900     .
068000
068100*****************************************************************
068200* Decale d'un rang vers la fin les candidats drones situes a la
068300* position d'insertion et au-dela, pour liberer une place.
068400*****************************************************************
068500 DECALER-CAND-DRN.
068600     MOVE W-TCD-ENTREE (W-IX-SHIFT) TO W-TCD-ENTREE (W-IX-SHIFT
068700                                        + 1)
068800     .
068900
069000*****************************************************************
069100* Reaffectation urgente : si le projet est Urgent et qu'aucun
069200* pilote n'est immediatement candidat, recherche parmi les
069300* pilotes actuellement affectes ceux dont la mission en cours
069400* est de priorite Standard ou Medium.
069500*****************************************************************
069600 TRT-REAFFECT.
069700     MOVE ZERO TO W-NB-REAFFECT
069800     IF W-PRJ-PRIORITE = 'Urgent' AND W-NB-CAND-PIL = 0
069900       OPEN INPUT PILOT-ROSTER
070000       SET W-FIN-FIC-NON TO TRUE
070100       PERFORM SCAN-REAFFECT UNTIL W-FIN-FIC-OUI
070200       CLOSE PILOT-ROSTER
070300     END-IF
070400     PERFORM RAPPORT-REAFFECT
070500     .
070600
070700*****************************************************************
070800* Lit un pilote affecte (affectation differente du sentinelle)
070900* et verifie son eligibilite a la reaffectation.
071000*****************************************************************
071100 SCAN-REAFFECT.
071200     READ PILOT-ROSTER
071300       AT END
071400         SET W-FIN-FIC-OUI TO TRUE
071500       NOT AT END
071600         ADD 1 TO W-CPT-LEC-PIL
071700         IF PIL-AFFECTATION NOT = '-'
071800           PERFORM VERIF-ELIGIBLE-REAFFECT
071900         END-IF
072000     END-READ
072100     .
072200
072300*****************************************************************
072400* Recherche la mission en cours du pilote ; s'il est de priorite
072500* Standard ou Medium, ajoute le pilote a la liste.
072600*****************************************************************
072700 VERIF-ELIGIBLE-REAFFECT.
072800     MOVE PIL-AFFECTATION          TO XMSN-ENT-LEC-ID
072900     MOVE 'SELECT'                 TO DOC-CTL-FCT
073000     CALL 'DOCPMSN1'               USING DOC-CTL-BLOCK XMSN
073100     IF DOC-CTL-RC = '00'
073200       IF (XMSN-SOR-LEC-PRIOR = 'Standard' OR
073300           XMSN-SOR-LEC-PRIOR = 'Medium')
073400         AND W-NB-REAFFECT < W-MAX-CAND
073500         ADD 1 TO W-NB-REAFFECT
073600         MOVE PIL-ID              TO W-TRF-ID (W-NB-REAFFECT)
073700         MOVE PIL-NOM             TO W-TRF-NOM (W-NB-REAFFECT)
073800         MOVE PIL-AFFECTATION     TO W-TRF-AFFECT (W-NB-REAFFECT)
073900         MOVE XMSN-SOR-LEC-PRIOR  TO
074000                               W-TRF-PRIORITE (W-NB-REAFFECT)
074100         MOVE PIL-LOCALISATION    TO W-TRF-LOC (W-NB-REAFFECT)
074200       END-IF
074300     END-IF
074400     .
074500
074600*****************************************************************
074700* En-tete du rapport : identification du projet et ses criteres.
074800*****************************************************************
074900 RAPPORT-ENTETE.
075000     MOVE SPACES TO W-LIGNE-ENTETE
075100     MOVE W-PRJ-ID        TO W-LE-PROJET
075200     MOVE W-PRJ-LOC       TO W-LE-LOC
075300     MOVE W-PRJ-PRIORITE  TO W-LE-PRIORITE
075400     STRING
075500       W-PRJ-COMP (1) ' ' W-PRJ-COMP (2) ' '
075600       W-PRJ-COMP (3) ' ' W-PRJ-COMP (4)
075700       DELIMITED BY SIZE INTO W-LE-COMP
075800     STRING
075900       W-PRJ-CERTIF (1) ' ' W-PRJ-CERTIF (2) ' '
076000       W-PRJ-CERTIF (3)
076100       DELIMITED BY SIZE INTO W-LE-CERTIF
076200     WRITE CAN-LIGNE-FIC FROM W-LIGNE-ENTETE
076300     .
076400
076500*****************************************************************
076600* Ecrit une ligne par candidat pilote, du premier (meilleure
076700* note) au dernier.
076800*****************************************************************
076900 RAPPORT-PILOTES.
077000     PERFORM ECRIRE-UN-PILOTE
077100       VARYING W-IX-TCP FROM 1 BY 1 UNTIL W-IX-TCP > W-NB-CAND-PIL
077200     .
077300
077400 ECRIRE-UN-PILOTE.
077500     MOVE SPACES TO W-LIGNE-DET-PIL
077600     MOVE W-TCP-ID (W-IX-TCP)         TO W-LDP-ID
077700     MOVE W-TCP-NOM (W-IX-TCP)        TO W-LDP-NOM
077800     MOVE W-TCP-LOC (W-IX-TCP)        TO W-LDP-LOC
077900     MOVE W-TCP-STATUT (W-IX-TCP)     TO W-LDP-STATUT
078000     MOVE W-TCP-MEME-LOC (W-IX-TCP)   TO W-LDP-MEME-LOC
078100     MOVE W-TCP-DISPO (W-IX-TCP)      TO W-LDP-DISPO
078200     MOVE W-TCP-NOTE (W-IX-TCP)       TO W-LDP-NOTE
078300     MOVE W-TCP-RECO (W-IX-TCP)       TO W-LDP-RECO
078400     WRITE CAN-LIGNE-FIC FROM W-LIGNE-DET-PIL
078500     .
078600
078700*****************************************************************
078800* Ecrit une ligne par candidat drone, du premier au dernier.
078900*****************************************************************
079000 RAPPORT-DRONES.
079100     PERFORM ECRIRE-UN-DRONE
079200       VARYING W-IX-TCD FROM 1 BY 1 UNTIL W-IX-TCD > W-NB-CAND-DRN
079300     .
079400
079500 ECRIRE-UN-DRONE.
079600     MOVE SPACES TO W-LIGNE-DET-DRN
079700     MOVE W-TCD-ID (W-IX-TCD)         TO W-LDD-ID
079800     MOVE W-TCD-MODELE (W-IX-TCD)     TO W-LDD-MODELE
079900     MOVE W-TCD-LOC (W-IX-TCD)        TO W-LDD-LOC
080000     MOVE W-TCD-STATUT (W-IX-TCD)     TO W-LDD-STATUT
080100     MOVE W-TCD-MEME-LOC (W-IX-TCD)   TO W-LDD-MEME-LOC
080200     MOVE W-TCD-DISPO (W-IX-TCD)      TO W-LDD-DISPO
080300     MOVE W-TCD-MAINT (W-IX-TCD)      TO W-LDD-MAINT
080400     MOVE W-TCD-NOTE (W-IX-TCD)       TO W-LDD-NOTE
080500     WRITE CAN-LIGNE-FIC FROM W-LIGNE-DET-DRN
080600     .
080700
080800*****************************************************************
080900* Ecrit la liste des candidats de reaffectation et le cumul de
081000* chaque section (pilotes / drones / reaffectation).
081100*****************************************************************
081200 RAPPORT-REAFFECT.
081300     PERFORM ECRIRE-UNE-REAFFECT
081400       VARYING W-IX-TRF FROM 1 BY 1 UNTIL W-IX-TRF > W-NB-REAFFECT
081500     MOVE SPACES TO W-LIGNE-RAPPORT
081600     STRING
081700       'TOTAL PILOTES ' W-NB-CAND-PIL
081800       ' DRONES '       W-NB-CAND-DRN
081900       ' REAFFECT '     W-NB-REAFFECT
082000       DELIMITED BY SIZE INTO W-LR-CORPS
082100     WRITE CAN-LIGNE-FIC FROM W-LIGNE-RAPPORT
082200     .
082300
082400 ECRIRE-UNE-REAFFECT.
082500     MOVE SPACES TO W-LIGNE-RAPPORT
082600     STRING
082700       W-TRF-ID (W-IX-TRF)    ' '
082800       W-TRF-NOM (W-IX-TRF)   ' '
082900       W-TRF-AFFECT (W-IX-TRF) ' '
083000       W-TRF-PRIORITE (W-IX-TRF) ' '
083100       W-TRF-LOC (W-IX-TRF)
083200       DELIMITED BY SIZE INTO W-LR-CORPS
083300     WRITE CAN-LIGNE-FIC FROM W-LIGNE-RAPPORT
083400     .
083500
083600 END PROGRAM DOCBASG1.

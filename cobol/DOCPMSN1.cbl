000100*****************************************************************
000200*                  C O U C H E  P H Y S I Q U E
000300*                  ----------------------------
000400*****************************************************************
000500* APPLICATION      : COORDINATION DES OPERATIONS DRONE
000600* NOM DU PROGRAMME : DOCPMSN1
000700* DESCRIPTION      : ACCESSEUR PHYSIQUE DE LA LISTE DES MISSIONS
000800*    (MISSIONS) - FONCTION SELECT SEULEMENT, PILOTEE PAR LE
000900*    BLOC DE COMMANDE DOC-CTL-BLOCK (CF. DOCCPIL).  AUCUNE
001000*    TRANSACTION DE MISE A JOUR N'EST DEFINIE SUR CE MASTER.
001100*****************************************************************
001200*    MAINTENANCE
001300*    10/03/1986 ODO  CR-0013  Creation (remplace l'ancien acces
001400*                             DB2 EXPL01.DRNMSN par lecture
001500*                             sequentielle de la liste missions).
001600*    22/07/1991 MLG  CR-0129  Trace du dernier enregistrement lu
001700*                             pour diagnostic en cas d'anomalie.
001800*    14/01/1999 RPT  CR-0408  Revue an 2000 - aucun champ date
001900*                             a 2 positions dans ce programme.
002000*    03/06/2011 GHT  CR-0561  Controle de rupture de sequence sur
002100*                             la cle MSN-ID en cours de balayage ;
002200*                             trace operateur en cas d'anomalie.
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.      DOCPMSN1.
002600 AUTHOR.          Olivier DOSSMANN.
002700 INSTALLATION.    SERVICE EXPLOITATION - DIRECTION DES OPERATIONS
002800                   DRONE.
002900 DATE-WRITTEN.    19860310.
003000 DATE-COMPILED.
003100 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE EXPLOIT.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. ZIA.
003600 OBJECT-COMPUTER. VIRTEL.
003700 SPECIAL-NAMES.
003800     C01                    IS TOP-OF-FORM
003900     CLASS DOC-CLASSE-ALPHA IS 'A' THRU 'Z'
004000     UPSI-0                 IS DOC-SW-RELANCE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    Liste des missions (sequentiel fixe, cle logique MSN-ID)
004400     SELECT MISSIONS ASSIGN TO MISSIONF
004500         FILE STATUS IS W-MISSIONF-ETAT.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  MISSIONS RECORDING MODE F.
005000     COPY DOCRMSN1.
005100
005200 WORKING-STORAGE SECTION.
005300*    Code d'etat du fichier liste des missions
005400 01  W-MISSIONF-ETAT            PIC X(02).
005500     88  W-MISSIONF-OK                  VALUE '00'.
005600     88  W-MISSIONF-FIN                 VALUE '10'.
005700
005800 01  W-INDICATEURS.
005900     05  W-FIN-FIC              PIC 9.
006000         88  W-FIN-FIC-OUI              VALUE 1.
006100         88  W-FIN-FIC-NON              VALUE 0.
006200     05  W-TROUVE               PIC 9.
006300         88  W-TROUVE-OUI               VALUE 1.
006400         88  W-TROUVE-NON               VALUE 0.
006500
006600*    Compteurs (toujours en COMP dans cette maison)
006700 01  W-COMPTEURS.
006800     05  W-CPT-LEC              PIC 9(05)  COMP.
006900
007000*    Cle recherchee lors du balayage sequentiel en cours
007100 01  W-CLE-RECHERCHE            PIC X(06).
007200
007300*    Indices de balayage des zones competences/certifications
007400 01  W-INDICES.
007500     05  W-INDICE-COMP          PIC 9(01)  COMP.
007600     05  W-INDICE-CERTIF        PIC 9(01)  COMP.
007700*    Cle du dernier enregistrement lu, decoupee en prefixe/numero
007800*    pour detecter une rupture de sequence de la liste missions
007900*    (CR-0561) : le fichier doit rester en ordre croissant de
008000*    numero sous un meme prefixe de projet.
008100 01  W-DERNIERE-CLE-LUE         PIC X(06).
008200 01  W-CLE-MSN-DECOUP REDEFINES W-DERNIERE-CLE-LUE.
008300     05  W-CLD-PREFIXE          PIC X(03).
008400     05  W-CLD-NUMERO           PIC 9(03).
008500 01  W-DERNIER-NUM-MSN          PIC 9(03)  COMP VALUE ZERO.
008600
008700*    Trace du dernier enregistrement lu, pour DISPLAY diagnostic
008800 01  W-DERNIER-LU.
008900     05  W-DL-ID                PIC X(06).
009000     05  W-DL-LOCALISATION      PIC X(12).
009100     05  W-DL-PRIORITE          PIC X(10).
009200     05  FILLER                 PIC X(12).
009300*    Vue inversee de la meme trace (priorite avant cle),
009400*    utilisee pour la ligne d'anomalie sur mission introuvable.
009500 01  W-DERNIER-LU-INVERSE REDEFINES W-DERNIER-LU.
009600     05  W-DLI-PRIORITE         PIC X(10).
009700     05  W-DLI-ID               PIC X(06).
009800     05  FILLER                 PIC X(24).
009900
010000 LINKAGE SECTION.
010100*    Bloc de commande partage par toutes les couches physiques
010200     COPY DOCCPIL.
010300*    Vue abregee du bloc de commande, utilisee dans la trace
010400*    d'anomalie ci-dessous (evite de citer tout le layout).
010500 01  DOC-CTL-BLOCK-ABREGE REDEFINES DOC-CTL-BLOCK.
010600     05  DOC-CTLA-FCT           PIC X(08).
010700     05  DOC-CTLA-RC            PIC X(02).
010800     05  FILLER                 PIC X(50).
010900*    Zone d'echange propre a la liste des missions
011000     COPY DOCXMSN1 REPLACING ==:PROG:== BY ==XMSN==.
011100
011200 PROCEDURE DIVISION USING DOC-CTL-BLOCK XMSN.
011300 DEBUT.
011400     DISPLAY 'PHY-MSN, fonction ' DOC-CTL-FCT
011500     PERFORM INIT
011600     PERFORM TRAITEMENT
011700     PERFORM FIN
011800     GOBACK
011900     .
012000
012100 INIT.
012200     MOVE SPACES TO XMSN-SOR
012300     SET W-FIN-FIC-NON TO TRUE
012400     SET W-TROUVE-NON  TO TRUE
012500     OPEN INPUT MISSIONS
012600     .
012700
012800 TRAITEMENT.
012900     EVALUATE DOC-CTL-FCT
013000       WHEN 'SELECT'      PERFORM LECTURE
013100       WHEN OTHER
013200         MOVE '99'                         TO DOC-CTL-RC
013300         MOVE 'PHY-MSN, fonction inconnue.' TO DOC-CTL-MSG
013400     END-EVALUATE
013500     .
013600
013700*****************************************************************
013800* Balayage sequentiel de la liste a la recherche de la mission
013900* dont la cle correspond a XMSN-ENT-LEC-ID.
014000*****************************************************************
014100 LECTURE.
014200     MOVE XMSN-ENT-LEC-ID TO W-CLE-RECHERCHE
014300     PERFORM BALAYER-JUSQU-TROUVE
014400     IF W-TROUVE-OUI
014500       PERFORM RECOPIER-COMPETENCE
014600         VARYING W-INDICE-COMP FROM 1 BY 1
014700         UNTIL W-INDICE-COMP > 4
014800       PERFORM RECOPIER-CERTIFICATION
014900         VARYING W-INDICE-CERTIF FROM 1 BY 1
015000         UNTIL W-INDICE-CERTIF > 3
015100       MOVE MSN-LOCALISATION           TO XMSN-SOR-LEC-LOC
015200       MOVE MSN-PRIORITE               TO XMSN-SOR-LEC-PRIOR
015300       MOVE MSN-DATE-DEBUT             TO XMSN-SOR-LEC-DEBUT
015400       MOVE MSN-DATE-FIN               TO XMSN-SOR-LEC-FIN
015500       DISPLAY 'PHY-MSN, periode (JJ/MM/AAAA) : '
015600               MSN-VD-DEBUT-JJ '/' MSN-VD-DEBUT-MM '/'
015700               MSN-VD-DEBUT-AAAA ' - ' MSN-VD-FIN-JJ '/'
015800               MSN-VD-FIN-MM '/' MSN-VD-FIN-AAAA
015900       MOVE '00'                       TO DOC-CTL-RC
016000       MOVE 'PHY-MSN, lecture OK.'      TO DOC-CTL-MSG
016100     ELSE
016200       MOVE '10'                       TO DOC-CTL-RC
016300       MOVE 'PHY-MSN, mission non trouvee.' TO DOC-CTL-MSG
016400       DISPLAY 'PHY-MSN, ANOMALIE (' DOC-CTLA-FCT '/'
016500               DOC-CTLA-RC ') - dernier lu (priorite/cle) : '
016600               W-DLI-PRIORITE '/' W-DLI-ID
016700     END-IF
016800     .
016900
017000*****************************************************************
017100* Recopie une competence exigee du master vers la sortie, sur
017200* l'indice courant W-INDICE-COMP.
017300*****************************************************************
017400 RECOPIER-COMPETENCE.
017500     MOVE MSN-COMP-EXIGEE (W-INDICE-COMP)
017600                         TO XMSN-SOR-LEC-COMP (W-INDICE-COMP)
017700     .
017800
017900*****************************************************************
018000* Recopie une certification exigee du master vers la sortie, sur
018100* l'indice courant W-INDICE-CERTIF.
018200*****************************************************************
018300 RECOPIER-CERTIFICATION.
018400     MOVE MSN-CERTIF-EXIGEE (W-INDICE-CERTIF)
018500                         TO XMSN-SOR-LEC-CERTIF (W-INDICE-CERTIF)
018600     .
018700
018800*****************************************************************
018900* Sous-programme interne : relit la liste depuis le debut et
019000* avance jusqu'a trouver la cle demandee ou la fin de fichier.
019100*****************************************************************
019200 BALAYER-JUSQU-TROUVE.
019300     SET W-TROUVE-NON  TO TRUE
019400     SET W-FIN-FIC-NON TO TRUE
019500     PERFORM LIRE-ENR-MSN UNTIL W-TROUVE-OUI OR W-FIN-FIC-OUI
019600     .
019700
019800*****************************************************************
019900* Lit un enregistrement de la liste des missions et teste sa cle.
020000*****************************************************************
020100 LIRE-ENR-MSN.
020200     READ MISSIONS
020300       AT END
020400         SET W-FIN-FIC-OUI TO TRUE
020500       NOT AT END
020600         ADD 1 TO W-CPT-LEC
020700         MOVE MSN-ID TO W-DERNIERE-CLE-LUE
020800         IF W-CPT-LEC > 1
020900           IF W-CLD-NUMERO < W-DERNIER-NUM-MSN
021000             DISPLAY 'PHY-MSN, ATTENTION SEQUENCE : cle ' MSN-ID
021100                     ' recue apres ' W-DL-ID
021200           END-IF
021300         END-IF
021400         MOVE W-CLD-NUMERO TO W-DERNIER-NUM-MSN
021500         MOVE MSN-ID           TO W-DL-ID
021600         MOVE MSN-LOCALISATION TO W-DL-LOCALISATION
021700         MOVE MSN-PRIORITE     TO W-DL-PRIORITE
021800         IF MSN-ID = W-CLE-RECHERCHE
021900           SET W-TROUVE-OUI TO TRUE
022000         END-IF
022100     END-READ
022200     .
022300
022400 FIN.
022500     CLOSE MISSIONS
022600     .
022700
022800 END PROGRAM DOCPMSN1.
